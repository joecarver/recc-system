000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PEARSON.
000300 AUTHOR. R HOLLAND.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/11/86.
000600 DATE-COMPILED. 04/11/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS CALLED BY TRKSIM (TRACK-TO-TRACK
001300*          SIMILARITY) AND BY TRKPRED'S ALTERNATIVE USER-BASED
001400*          FALLBACK.  BOTH CALLERS USE THE IDENTICAL FORMULA --
001500*          ONLY WHAT THE MUTUAL SET IS BUILT FROM DIFFERS (TWO
001600*          TRACKS' RATERS, OR TWO USERS' RATINGS).  THE CALLER
001700*          WALKS THE MUTUAL SET AND ACCUMULATES THE SIX RUNNING
001800*          SUMS BELOW; THIS ROUTINE ONLY PERFORMS THE FINAL
001900*          DIVIDE SO THE ROUNDING RULE STAYS IN ONE PLACE.
002000*
002100******************************************************************
002200*CHANGE LOG.
002300*
002400*    04/11/86  RH  CR-1142  INITIAL VERSION -- PULLED THE
002500*                           CORRELATION MATH OUT OF TRKSIM SO
002600*                           TRKPRED'S FALLBACK COULD SHARE IT.
002700*    09/02/86  RH  CR-1180  DENOMINATOR-ZERO CHECK ADDED AFTER
002800*                           A CATALOG WITH A SINGLE-RATER TRACK
002900*                           BLEW UP THE DIVIDE IN TEST.
003000*    02/17/88  TM  PRB00233 N-ZERO (EMPTY MUTUAL SET) WAS FALLING
003100*                           THROUGH TO THE DIVIDE -- NOW CHECKED
003200*                           FIRST, AHEAD OF THE DENOMINATOR TEST.
003300*    11/30/91  TM  CR-1349  SIMILARITY RESULT WIDENED TO 6 DECIMAL
003400*                           PLACES TO MATCH THE NEW SIMREC LAYOUT.
003500*    08/05/94  SP  CR-1402  COMMENTED THE SIGN OF NUMERATOR AND
003600*                           DENOMINATOR SEPARATELY -- OPERATIONS
003700*                           KEPT ASKING WHY NEGATIVE SIMILARITY
003800*                           WAS "CORRECT".
003900*    01/11/99  SP  Y2K-041  Y2K REMEDIATION SWEEP: REVIEWED FOR
004000*                           2-DIGIT YEAR DEPENDENCE.  NONE FOUND
004100*                           IN THIS MODULE -- NO DATE FIELDS HERE.
004200*                           SIGNED OFF PER Y2K PROJECT PLAN.
004300*
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300 01  MISC-FIELDS.
005400     05  WS-NUMERATOR             PIC S9(9)V9(6) COMP-3.
005500     05  WS-DENOMINATOR           PIC S9(9)V9(6) COMP-3.
005600     05  WS-DENOM-SQ              PIC S9(9)V9(6) COMP-3.
005700     05  WS-MEAN-PRODUCT          PIC S9(9)V9(6) COMP-3.
005800     05  WS-VARIANCE-1            PIC S9(9)V9(6) COMP-3.
005900     05  WS-VARIANCE-2            PIC S9(9)V9(6) COMP-3.
006000     05  WS-NEWTON-STEP-CT        PIC S9(4) COMP.
006100
006200* DEBUG-ONLY BYTE VIEW OF THE NUMERATOR -- LEFT IN SO A DUMP OF
006300* THIS SAVE AREA SHOWS THE PACKED BYTES WITHOUT NEEDING THE
006400* COMPILER LISTING HANDY.  NOT MOVED TO OR FROM BY ANY LOGIC.
006500     05  WS-NUMERATOR-X REDEFINES WS-NUMERATOR
006600                                  PIC X(8).
006700     05  WS-DENOMINATOR-X REDEFINES WS-DENOMINATOR
006800                                  PIC X(8).
006900
007000 LINKAGE SECTION.
007100 01  PEARSON-CALC-REC.
007200     05  PC-N                     PIC S9(7) COMP.
007300     05  PC-SUM-1                 PIC S9(9)V9(6) COMP-3.
007400     05  PC-SUM-2                 PIC S9(9)V9(6) COMP-3.
007500     05  PC-SUM-1-SQ              PIC S9(9)V9(6) COMP-3.
007600     05  PC-SUM-2-SQ              PIC S9(9)V9(6) COMP-3.
007700     05  PC-SUM-12                PIC S9(9)V9(6) COMP-3.
007800     05  PC-SIMILARITY            PIC S9(1)V9(6) COMP-3.
007900
008000* COMPOSITE VIEW USED ONLY WHEN TRKSIM OR TRKPRED DISPLAY THE
008100* WHOLE LINKAGE AREA TO SYSOUT FOR A REJECTED-PAIR DIAGNOSTIC.
008200     05  PC-SUMS-R REDEFINES PC-SUM-1.
008300         10  FILLER               PIC X(20).
008400
008500 01  PEARSON-RET-CD               PIC S9(4) COMP.
008600
008700 PROCEDURE DIVISION USING PEARSON-CALC-REC, PEARSON-RET-CD.
008800
008900******************************************************************
009000* 000-COMPUTE-PEARSON -- STANDARD PEARSON CORRELATION COEFFICIENT
009100* OVER THE CALLER'S MUTUAL SET OF SIZE PC-N.  PEARSON-RET-CD IS
009200* NOT CURRENTLY SET TO ANYTHING BUT ZERO -- IT IS CARRIED FOR
009300* SYMMETRY WITH OTHER CALLED SUBPROGRAMS IN THIS SHOP THAT DO
009400* RETURN A NONZERO CODE, AND IN CASE A FUTURE CALLER NEEDS TO
009500* DISTINGUISH "N-ZERO" FROM "ZERO DENOMINATOR" FROM "COMPUTED OK".
009600******************************************************************
009700 000-COMPUTE-PEARSON.
009800     MOVE ZERO TO PC-SIMILARITY.
009900     MOVE ZERO TO PEARSON-RET-CD.
010000
010100* PRB00233 -- AN EMPTY MUTUAL SET MUST BE CAUGHT HERE, BEFORE ANY
010200* DIVIDE BY PC-N IS ATTEMPTED BELOW.
010300     IF PC-N = ZERO
010400         GO TO 000-EXIT.
010500
010600* NUMERATOR OF THE PEARSON FORMULA: SUM OF CROSS-PRODUCTS MINUS
010700* N TIMES THE PRODUCT OF THE TWO MEANS, EXPRESSED HERE AS SUM-12
010800* MINUS (SUM-1 * SUM-2) / N SO NO MEAN HAS TO BE CARRIED AS ITS
010900* OWN WORKING-STORAGE FIELD.
011000     COMPUTE WS-MEAN-PRODUCT =
011100         (PC-SUM-1 * PC-SUM-2) / PC-N.
011200     COMPUTE WS-NUMERATOR = PC-SUM-12 - WS-MEAN-PRODUCT.
011300
011400* DENOMINATOR IS THE SQUARE ROOT OF THE PRODUCT OF THE TWO
011500* VARIANCES.  WS-DENOM-SQ HOLDS THE PRODUCT BEFORE THE ROOT IS
011600* TAKEN BELOW -- CR-1180 ADDED THE NOT-GREATER-THAN-ZERO TEST
011700* AFTER A SINGLE-RATER TRACK DROVE A VARIANCE TO ZERO.
011800     COMPUTE WS-VARIANCE-1 =
011900         PC-SUM-1-SQ - ((PC-SUM-1 * PC-SUM-1) / PC-N).
012000     COMPUTE WS-VARIANCE-2 =
012100         PC-SUM-2-SQ - ((PC-SUM-2 * PC-SUM-2) / PC-N).
012200     COMPUTE WS-DENOM-SQ = WS-VARIANCE-1 * WS-VARIANCE-2.
012300
012400     IF WS-DENOM-SQ NOT > ZERO
012500         GO TO 000-EXIT.
012600
012700     PERFORM 500-CALCULATE-SQUARE-ROOT THRU 500-EXIT.
012800
012900* BELT AND SUSPENDERS -- 500-CALCULATE-SQUARE-ROOT ALREADY
013000* SHORT-CIRCUITS A ZERO WS-DENOM-SQ, BUT THE RESULT IS CHECKED
013100* AGAIN HERE BEFORE THE FINAL DIVIDE SO A FUTURE CHANGE TO THAT
013200* PARAGRAPH CANNOT REINTRODUCE A DIVIDE-BY-ZERO ABEND.
013300     IF WS-DENOMINATOR = ZERO
013400         GO TO 000-EXIT.
013500
013600     COMPUTE PC-SIMILARITY ROUNDED =
013700         WS-NUMERATOR / WS-DENOMINATOR.
013800
013900 000-EXIT.
014000     GOBACK.
014100
014200******************************************************************
014300* 500-CALCULATE-SQUARE-ROOT IS NEWTON'S METHOD, NOT A COMPILER
014400* INTRINSIC -- SEE PARAGRAPH OF THE SAME NAME IN TRKEVAL FOR THE
014500* FULL HISTORY OF WHY THIS SHOP DOES NOT USE FUNCTION SQRT.
014600******************************************************************
014700 500-CALCULATE-SQUARE-ROOT.
014800     MOVE ZERO TO WS-DENOMINATOR.
014900     IF WS-DENOM-SQ = ZERO
015000         GO TO 500-EXIT.
015100
015200     MOVE WS-DENOM-SQ TO WS-DENOMINATOR.
015300     PERFORM 510-NEWTON-STEP THRU 510-EXIT
015400         VARYING WS-NEWTON-STEP-CT FROM 1 BY 1
015500         UNTIL WS-NEWTON-STEP-CT > 20.
015600 500-EXIT.
015700     EXIT.
015800
015900* 510-NEWTON-STEP -- ONE ITERATION OF X(N+1) = (X(N) + A/X(N)) / 2
016000* CONVERGING ON THE SQUARE ROOT OF WS-DENOM-SQ.  20 ITERATIONS IS
016100* FAR MORE THAN THIS CONVERGES IN AT THE PRECISION CARRIED HERE --
016200* THE LIMIT EXISTS ONLY SO A PATHOLOGICAL INPUT CANNOT LOOP
016300* FOREVER.
016400 510-NEWTON-STEP.
016500     COMPUTE WS-DENOMINATOR ROUNDED =
016600         (WS-DENOMINATOR + (WS-DENOM-SQ / WS-DENOMINATOR)) / 2.
016700 510-EXIT.
016800     EXIT.
