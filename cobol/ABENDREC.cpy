000100******************************************************************
000200*   ABENDREC -  STANDARD DIAGNOSTIC LINE WRITTEN TO SYSOUT       *
000300*                AHEAD OF AN ABNORMAL END.  SAME SHAPE IN ALL    *
000400*                DDS0001 BATCH PROGRAMS SO OPERATIONS CAN GREP   *
000500*                SYSOUT FOR "PARA-NAME" ACROSS JOB STEPS.        *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  ABEND-PROGRAM-ID         PIC X(8).
000900     05  FILLER                   PIC X(2) VALUE SPACES.
001000     05  PARA-NAME                PIC X(32).
001100     05  FILLER                   PIC X(2) VALUE SPACES.
001200     05  ABEND-REASON             PIC X(45).
001300     05  FILLER                   PIC X(2) VALUE SPACES.
001400     05  EXPECTED-VAL             PIC X(15).
001500     05  FILLER                   PIC X(2) VALUE SPACES.
001600     05  ACTUAL-VAL               PIC X(15).
001700     05  FILLER                   PIC X(7) VALUE SPACES.
