000100******************************************************************
000200*   RATEREC  -  TRAINING RATING RECORD (ONE ROW PER USER/TRACK  *
000300*                RATING COLLECTED FROM THE LISTENING-HISTORY    *
000400*                FEED).  SAME SHAPE IS REUSED BY THE HELD-OUT   *
000500*                ACTUAL-RATING FILE -- SEE ACTREC.              *
000600*   REFERENCED BY - TRKSIM  (LOAD-TRACK-TABLE)                  *
000700*                   TRKPRED (LOAD-TRACK-TABLE, LOAD-USER-TABLE) *
000800******************************************************************
000900** QSAM FILE
001000 01  RATING-RECORD.
001100     05  RATING-USER-ID           PIC 9(9).
001200     05  RATING-TRACK-ID          PIC 9(9).
001300     05  RATING-VALUE             PIC 9(2).
001400         88  VALID-RATING-VALUE   VALUES 1 THRU 99.
001500         88  ZERO-RATING          VALUE ZERO.
001600     05  FILLER                   PIC X(4).
