000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRKPRED.
000300 AUTHOR. R HOLLAND.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/02/86.
000600 DATE-COMPILED. 05/02/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PREDICTS A RATING FOR EVERY (USER,TRACK)
001300*          PAIR ON THE TEST-PAIR FILE.  THE TRAINING HISTORY IS
001400*          LOADED TWICE -- ONCE GROUPED BY TRACK, ONCE GROUPED
001500*          BY USER -- BECAUSE THE ITEM-BASED METHOD WALKS A
001600*          USER'S OWN RATINGS WHILE THE FALLBACK METHOD WALKS A
001700*          TRACK'S OTHER RATERS.  WHEN A TEST PAIR'S TRACK HAS
001800*          NO USABLE ITEM SIMILARITY, THE ALTERNATIVE USER-BASED
001900*          METHOD TAKES OVER -- SEE 400-ALTERNATIVE-PREDICT.
002000*
002100******************************************************************
002200
002300         INPUT FILE               -   DDS0001.RATEHIST
002400
002500         INPUT FILE               -   DDS0001.TRKSIMIL
002600
002700         INPUT FILE               -   DDS0001.TESTPAIR
002800
002900         OUTPUT FILE PRODUCED     -   DDS0001.TRKPREDS
003000
003100         DUMP FILE                -   SYSOUT
003200
003300******************************************************************
003400*CHANGE LOG.
003500*
003600*    05/02/86  RH  CR-1141  INITIAL VERSION.
003700*    10/02/86  RH  CR-1181  TEST PAIRS WITH NO RATING HISTORY AT
003800*                           ALL FOR THE USER ARE NOW SKIPPED --
003900*                           NO PREDICTION-RECORD IS WRITTEN FOR
004000*                           THEM, MATCHING WHAT THE OLD DESKTOP
004100*                           PROTOTYPE DID.
004200*    04/22/90  RH  PRB00312 ITEM-BASED LOOP WAS ACCUMULATING ON
004300*                           A TRACK2 = TRACK1 ENTRY -- ADDED THE
004400*                           TRACK2-NOT-EQUAL-TRACK1 TEST IN
004500*                           300-ITEM-BASED-PREDICT.
004600*    11/30/91  TM  CR-1349  SIM-VALUE AND PRED-RATING WIDENED TO
004700*                           6 DECIMAL PLACES, SAME AS TRKSIM.
004800*    07/14/94  TM  CR-1403  ALTERNATIVE PREDICTION WAS ACCEPTING
004900*                           A ZERO-OR-NEGATIVE USER SIMILARITY
005000*                           INTO THE WEIGHTED SUM.  RULE IS NOW
005100*                           STRICTLY-POSITIVE FOR THIS PATH ONLY
005200*                           -- THE ITEM-BASED PATH STILL TAKES
005300*                           WHATEVER SIMILARITY IT FINDS.
005400*    01/11/99  SP  Y2K-041  Y2K REMEDIATION SWEEP.  WS-RUN-DATE
005500*                           IS DISPLAY-ONLY -- NO CHANGE NEEDED.
005600*                           SIGNED OFF.
005700*
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500* UPSI-0 IS CARRIED FOR CONSISTENCY WITH THE REST OF THIS JOB
006600* STREAM'S PROC DECK -- IT IS NOT TESTED ANYWHERE BELOW.
006700     UPSI-0 ON  STATUS IS TRKPRED-TEST-MODE
006800            OFF STATUS IS TRKPRED-PROD-MODE.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200* SYSOUT IS THE ABEND DUMP FILE ONLY -- NO REPORT IS PRODUCED
007300* BY THIS PROGRAM.
007400     SELECT SYSOUT
007500     ASSIGN TO UT-S-SYSOUT
007600       ORGANIZATION IS SEQUENTIAL.
007700
007800* RATING-FILE IS OPENED AND READ COMPLETELY TWICE -- ONCE IN
007900* 010-LOAD-TRACK-TABLE, ONCE IN 020-LOAD-USER-TABLE -- RATHER
008000* THAN LOADING BOTH CATALOGS FROM A SINGLE PASS HELD IN MEMORY.
008100* SEE THE REMARKS AT THE TOP OF THIS PROGRAM FOR WHY.
008200     SELECT RATING-FILE
008300     ASSIGN TO UT-S-RATING
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS IFCODE.
008600
008700     SELECT SIMILARITY-FILE
008800     ASSIGN TO UT-S-SIMILR
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS SFCODE.
009100
009200     SELECT TEST-PAIR-FILE
009300     ASSIGN TO UT-S-TESTPR
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS TFCODE.
009600
009700     SELECT PREDICTION-FILE
009800     ASSIGN TO UT-S-PREDCT
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS OFCODE.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  SYSOUT
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 130 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS SYSOUT-REC.
011000 01  SYSOUT-REC  PIC X(130).
011100
011200****** READ TWICE -- SEE 010-LOAD-TRACK-TABLE AND
011300****** 020-LOAD-USER-TABLE.
011400 FD  RATING-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 24 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS RATING-FILE-REC.
012000 01  RATING-FILE-REC  PIC X(24).
012100
012200****** PRODUCED BY TRKSIM.  READ WHOLE INTO SIM-TABLE ONE TIME
012300****** AT THE START OF THE RUN.
012400 FD  SIMILARITY-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 30 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS SIMILARITY-FILE-REC.
013000 01  SIMILARITY-FILE-REC  PIC X(30).
013100
013200****** SUPPLIED PRE-SORTED BY TEST-USER-ID ASCENDING.
013300 FD  TEST-PAIR-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 20 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS TEST-PAIR-FILE-REC.
013900 01  TEST-PAIR-FILE-REC  PIC X(20).
014000
014100****** ONE ROW PER TEST-PAIR-RECORD THAT WAS NOT SKIPPED, SAME
014200****** ORDER AS TEST-PAIR-FILE.  TRKEVAL READS THIS BACK.
014300 FD  PREDICTION-FILE
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 32 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS PREDICTION-FILE-REC.
014900 01  PREDICTION-FILE-REC  PIC X(32).
015000
015100 WORKING-STORAGE SECTION.
015200
015300* ONE 2-BYTE FILE STATUS PER SELECTED FILE, EACH WITH ITS OWN
015400* SPACES/"10" 88-LEVELS -- SHOP STANDARD, NOT SHARED ACROSS FILES
015500* EVEN WHEN THE 88-LEVEL NAMES WOULD OTHERWISE COLLIDE.
015600 01  FILE-STATUS-CODES.
015700     05  IFCODE                   PIC X(2).
015800         88  CODE-READ            VALUE SPACES.
015900         88  NO-MORE-DATA         VALUE "10".
016000     05  SFCODE                   PIC X(2).
016100         88  SIM-CODE-READ        VALUE SPACES.
016200         88  NO-MORE-SIM-DATA     VALUE "10".
016300     05  TFCODE                   PIC X(2).
016400         88  TEST-CODE-READ       VALUE SPACES.
016500         88  NO-MORE-TEST-DATA    VALUE "10".
016600     05  OFCODE                   PIC X(2).
016700         88  CODE-WRITE           VALUE SPACES.
016800
016900** QSAM FILE
017000 COPY RATEREC.
017100** QSAM FILE
017200 COPY SIMREC.
017300** QSAM FILE
017400 COPY TESTPAIR.
017500** QSAM FILE
017600 COPY PREDREC.
017700
017800 COPY ABENDREC.
017900
018000 77  WS-RUN-DATE                  PIC 9(6).
018100 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
018200     05  WS-RUN-YY                PIC 9(2).
018300     05  WS-RUN-MM                PIC 9(2).
018400     05  WS-RUN-DD                PIC 9(2).
018500
018600* THE TEST-PAIR KEY IS SAVED OFF THE RECORD AREA AS SOON AS
018700* 100-MAINLINE IS ENTERED, BEFORE THE NEXT READ OVERLAYS IT --
018800* EVERY DOWNSTREAM PARAGRAPH IN THIS PASS REFERENCES IT BY NAME.
018900 01  WS-TEST-PAIR-KEY.
019000     05  WS-KEY-TEST-USER         PIC 9(9).
019100     05  WS-KEY-TEST-TRACK        PIC 9(9).
019200 01  WS-TEST-PAIR-KEY-X REDEFINES WS-TEST-PAIR-KEY
019300                                  PIC X(18).
019400
019500 01  MORE-RATING-SW               PIC X(1) VALUE SPACE.
019600     88  NO-MORE-RATINGS          VALUE "N".
019700     88  MORE-RATINGS             VALUE " ".
019800 01  MORE-SIM-SW                  PIC X(1) VALUE SPACE.
019900     88  NO-MORE-SIM-RECS         VALUE "N".
020000     88  MORE-SIM-RECS            VALUE " ".
020100 01  MORE-TESTPAIR-SW             PIC X(1) VALUE SPACE.
020200     88  NO-MORE-TESTPAIRS        VALUE "N".
020300     88  MORE-TESTPAIRS           VALUE " ".
020400
020500* EVERY COUNTER AND SUBSCRIPT IN THIS PROGRAM IS COMP -- ZONED
020600* DISPLAY IS FOR RECORD FIELDS WRITTEN TO A FILE, NOT FOR
020700* ARITHMETIC CARRIED ONLY IN WORKING-STORAGE.
020800 01  COUNTERS-AND-ACCUMULATORS.
020900     05  TESTPAIRS-READ           PIC S9(9) COMP.
021000     05  PREDICTIONS-WRITTEN      PIC S9(9) COMP.
021100     05  PAIRS-SKIPPED-NO-HIST    PIC S9(9) COMP.
021200     05  PAIRS-FELL-BACK          PIC S9(9) COMP.
021300     05  TRACK-FOUND-IDX          PIC S9(4) COMP.
021400     05  USER-FOUND-IDX           PIC S9(4) COMP.
021500     05  USER2-FOUND-IDX          PIC S9(4) COMP.
021600     05  RATER-FOUND-IDX          PIC S9(4) COMP.
021700
021800** ITEM-BASED ACCUMULATORS -- SEE 300-ITEM-BASED-PREDICT.
021900 01  ITEM-CALC-FIELDS.
022000     05  WS-SIMILARITY-SUM        PIC S9(5)V9(6) COMP-3.
022100     05  WS-WEIGHTED-SUM          PIC S9(9)V9(6) COMP-3.
022200
022300** ALTERNATIVE (USER-BASED) ACCUMULATORS -- SEE
022400** 400-ALTERNATIVE-PREDICT.
022500 01  ALT-CALC-FIELDS.
022600     05  ALT-SIMILARITY-SUM       PIC S9(5)V9(6) COMP-3.
022700     05  ALT-WEIGHTED-SUM         PIC S9(9)V9(6) COMP-3.
022800
022900** WORKING AREA PASSED TO PEARSON -- FIELD NAMES MATCH THE
023000** LINKAGE SECTION IN PEARSON.CBL ONE FOR ONE.
023100 01  ALT-PEARSON-REC.
023200     05  ALT-PEARSON-N            PIC S9(7) COMP.
023300     05  ALT-PEARSON-SUM-1        PIC S9(9)V9(6) COMP-3.
023400     05  ALT-PEARSON-SUM-2        PIC S9(9)V9(6) COMP-3.
023500     05  ALT-PEARSON-SUM-1-SQ     PIC S9(9)V9(6) COMP-3.
023600     05  ALT-PEARSON-SUM-2-SQ     PIC S9(9)V9(6) COMP-3.
023700     05  ALT-PEARSON-SUM-12       PIC S9(9)V9(6) COMP-3.
023800     05  ALT-PEARSON-SUM-12-X REDEFINES ALT-PEARSON-SUM-12
023900                                  PIC X(8).
024000     05  ALT-PEARSON-SIMILARITY   PIC S9(1)V9(6) COMP-3.
024100 01  ALT-PEARSON-RET-CD           PIC S9(4) COMP.
024200
024300** CATALOG GROUPED BY TRACK -- BUILT ONCE IN 010-LOAD-TRACK-
024400** TABLE, USED BY THE ALTERNATIVE-PREDICTION PATH TO FIND EVERY
024500** OTHER USER WHO RATED THE TARGET TRACK.
024600 01  TRACK-TABLE.
024700     05  TRACK-COUNT              PIC S9(4) COMP VALUE ZERO.
024800     05  TRACK-ENTRY OCCURS 500 TIMES
024900             INDEXED BY TRK-IDX SAVE-TRK-IDX.
025000         10  TBL-TRACK-ID         PIC 9(9).
025100         10  TBL-RATER-COUNT      PIC S9(4) COMP.
025200         10  TBL-RATER OCCURS 300 TIMES
025300                 INDEXED BY RTR-IDX SAVE-RTR-IDX.
025400             15  TBL-RATER-USER-ID PIC 9(9).
025500             15  TBL-RATER-VALUE   PIC 9(2).
025600
025700** CATALOG GROUPED BY USER -- BUILT ONCE IN 020-LOAD-USER-
025800** TABLE, USED BY BOTH THE ITEM-BASED PATH (THE TEST USER'S OWN
025900** RATINGS) AND THE ALTERNATIVE PATH (EVERY OTHER RATER'S OWN
026000** RATINGS, TO CORRELATE AGAINST THE TEST USER).
026100 01  USER-TABLE.
026200     05  USER-COUNT               PIC S9(4) COMP VALUE ZERO.
026300     05  USER-ENTRY OCCURS 500 TIMES
026400             INDEXED BY USR-IDX SAVE-USR-IDX.
026500         10  TBL-USER-ID          PIC 9(9).
026600         10  TBL-TRACK-CT         PIC S9(4) COMP.
026700         10  TBL-USER-TRACK OCCURS 300 TIMES
026800                 INDEXED BY UTR-IDX UTR2-IDX.
026900             15  TBL-USER-TRACK-ID    PIC 9(9).
027000             15  TBL-USER-TRACK-VALUE PIC 9(2).
027100
027200** WHOLE SIMILARITY FILE, LOADED ONCE IN 030-LOAD-SIMILARITY-
027300** TABLE.  NATURALLY ASCENDING BY SIM-TRACK-1 BECAUSE TRKSIM
027400** WRITES IT THAT WAY -- SEE THAT PROGRAM'S OUTER LOOP.
027500 01  SIM-TABLE.
027600     05  SIM-COUNT                PIC S9(9) COMP VALUE ZERO.
027700     05  SIM-ENTRY OCCURS 20000 TIMES
027800             INDEXED BY SIM-IDX.
027900         10  TBL-SIM-TRACK-1      PIC 9(9).
028000         10  TBL-SIM-TRACK-2      PIC 9(9).
028100         10  TBL-SIM-VALUE        PIC S9(1)V9(6) COMP-3.
028200
028300** PER-TEST-PAIR WORKING MAP OF TRACK2 -> SIMILARITY, REBUILT
028400** FRESH BY 200-BUILD-SIM-MAP-RTN FOR EVERY TEST PAIR.
028500 01  SIM-MAP-TABLE.
028600     05  SIM-MAP-COUNT            PIC S9(4) COMP VALUE ZERO.
028700     05  SIM-MAP-ENTRY OCCURS 500 TIMES
028800             INDEXED BY MAP-IDX SAVE-MAP-IDX.
028900         10  TBL-MAP-TRACK-2      PIC 9(9).
029000         10  TBL-MAP-VALUE        PIC S9(1)V9(6) COMP-3.
029100
029200 PROCEDURE DIVISION.
029300* THE MAINLINE LOADS BOTH CATALOGS AND THE WHOLE SIMILARITY
029400* TABLE BEFORE A SINGLE TEST PAIR IS PREDICTED -- THIS PROGRAM
029500* WOULD RATHER ABEND EARLY ON A TABLE-FULL CONDITION THAN FAIL
029600* PARTWAY THROUGH THE TEST-PAIR-FILE WITH PREDICTIONS ALREADY
029700* WRITTEN.
029800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029900     PERFORM 010-LOAD-TRACK-TABLE THRU 010-EXIT
030000         UNTIL NO-MORE-RATINGS.
030100     CLOSE RATING-FILE.
030200
030300* RATING-FILE IS REOPENED AND REREAD FROM THE TOP HERE -- THE
030400* SECOND PASS BUILDS THE USER-KEYED CATALOG FROM THE SAME INPUT
030500* THE FIRST PASS USED TO BUILD THE TRACK-KEYED ONE.
030600     MOVE SPACE TO MORE-RATING-SW.
030700     OPEN INPUT RATING-FILE.
030800     READ RATING-FILE INTO RATING-RECORD
030900         AT END
031000         MOVE "N" TO MORE-RATING-SW
031100     END-READ.
031200     PERFORM 020-LOAD-USER-TABLE THRU 020-EXIT
031300         UNTIL NO-MORE-RATINGS.
031400     CLOSE RATING-FILE.
031500
031600     PERFORM 030-LOAD-SIMILARITY-TABLE THRU 030-EXIT
031700         UNTIL NO-MORE-SIM-RECS.
031800     CLOSE SIMILARITY-FILE.
031900
032000     PERFORM 100-MAINLINE THRU 100-EXIT
032100         UNTIL NO-MORE-TESTPAIRS.
032200
032300     PERFORM 900-CLEANUP THRU 900-EXIT.
032400     MOVE ZERO TO RETURN-CODE.
032500     GOBACK.
032600
032700 000-HOUSEKEEPING.
032800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032900     DISPLAY "******** BEGIN JOB TRKPRED ********".
033000     ACCEPT  WS-RUN-DATE FROM DATE.
033100
033200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
033300
033400* ALL THREE INPUT FILES ARE PRIMED HERE SO THEIR FIRST RECORD IS
033500* ALREADY IN THE RECORD AREA BY THE TIME THE MAINLINE'S
033600* PERFORM ... UNTIL TESTS THE MATCHING END-OF-FILE SWITCH.
033700     OPEN INPUT  RATING-FILE.
033800     MOVE SPACE TO MORE-RATING-SW.
033900     READ RATING-FILE INTO RATING-RECORD
034000         AT END
034100         MOVE "N" TO MORE-RATING-SW
034200     END-READ.
034300
034400     OPEN INPUT  SIMILARITY-FILE.
034500     MOVE SPACE TO MORE-SIM-SW.
034600     READ SIMILARITY-FILE INTO SIMILARITY-RECORD
034700         AT END
034800         MOVE "N" TO MORE-SIM-SW
034900     END-READ.
035000
035100     OPEN INPUT  TEST-PAIR-FILE.
035200     OPEN OUTPUT PREDICTION-FILE, SYSOUT.
035300     MOVE SPACE TO MORE-TESTPAIR-SW.
035400     READ TEST-PAIR-FILE INTO TEST-PAIR-RECORD
035500         AT END
035600         MOVE "N" TO MORE-TESTPAIR-SW
035700     END-READ.
035800* THE COUNT IS BUMPED HERE TOO, NOT ONLY IN 100-READ-NEXT, SO
035900* TESTPAIRS-READ REFLECTS THE PRIMING READ ABOVE AS WELL.
036000     IF MORE-TESTPAIRS
036100         ADD +1 TO TESTPAIRS-READ.
036200 000-EXIT.
036300     EXIT.
036400
036500******************************************************************
036600* 010/020 BUILD THE TWO CATALOGS.  THE FIND-OR-ADD LOGIC IS THE
036700* SAME SHAPE AS TRKSIM'S 020-FIND-OR-ADD-TRACK -- KEPT SEPARATE
036800* HERE BECAUSE ONE KEYS ON TRACK-ID AND THE OTHER ON USER-ID.
036900******************************************************************
037000 010-LOAD-TRACK-TABLE.
037100     MOVE "010-LOAD-TRACK-TABLE" TO PARA-NAME.
037200     PERFORM 012-FIND-OR-ADD-TRACK THRU 012-EXIT.
037300
037400* 300 RATERS PER TRACK IS THE SAME CEILING 012-FIND-OR-ADD-TRACK
037500* WAS BUILT AGAINST -- RAISED ONLY IF TRKSIM'S TWIN TABLE IS
037600* EVER RAISED, SINCE THE TWO MUST AGREE ON CAPACITY.
037700     IF TBL-RATER-COUNT(TRACK-FOUND-IDX) = 300
037800         MOVE "** RATER TABLE FULL FOR TRACK" TO ABEND-REASON
037900         MOVE TBL-TRACK-ID(TRACK-FOUND-IDX) TO EXPECTED-VAL
038000         GO TO 1000-ABEND-RTN.
038100
038200     ADD +1 TO TBL-RATER-COUNT(TRACK-FOUND-IDX).
038300     SET RTR-IDX TO TBL-RATER-COUNT(TRACK-FOUND-IDX).
038400     MOVE RATING-TRACK-ID TO TBL-TRACK-ID(TRACK-FOUND-IDX).
038500     MOVE RATING-USER-ID TO TBL-RATER-USER-ID(TRACK-FOUND-IDX,
038600                                                RTR-IDX).
038700     MOVE RATING-VALUE   TO TBL-RATER-VALUE(TRACK-FOUND-IDX,
038800                                                RTR-IDX).
038900
039000     READ RATING-FILE INTO RATING-RECORD
039100         AT END
039200         MOVE "N" TO MORE-RATING-SW
039300     END-READ.
039400 010-EXIT.
039500     EXIT.
039600
039700 012-FIND-OR-ADD-TRACK.
039800     MOVE "012-FIND-OR-ADD-TRACK" TO PARA-NAME.
039900     MOVE ZERO TO TRACK-FOUND-IDX.
040000     SET SAVE-TRK-IDX TO 1.
040100     SEARCH TRACK-ENTRY VARYING SAVE-TRK-IDX
040200         AT END
040300             CONTINUE
040400         WHEN TBL-TRACK-ID(SAVE-TRK-IDX) = RATING-TRACK-ID
040500             SET TRACK-FOUND-IDX TO SAVE-TRK-IDX
040600     END-SEARCH.
040700
040800     IF TRACK-FOUND-IDX NOT = ZERO
040900         GO TO 012-EXIT.
041000
041100     IF TRACK-COUNT = 500
041200         MOVE "** TRACK-TABLE FULL" TO ABEND-REASON
041300         MOVE RATING-TRACK-ID TO EXPECTED-VAL
041400         GO TO 1000-ABEND-RTN.
041500
041600     ADD +1 TO TRACK-COUNT.
041700     SET TRACK-FOUND-IDX TO TRACK-COUNT.
041800     SET SAVE-TRK-IDX TO TRACK-COUNT.
041900     MOVE ZERO TO TBL-RATER-COUNT(SAVE-TRK-IDX).
042000 012-EXIT.
042100     EXIT.
042200
042300 020-LOAD-USER-TABLE.
042400     MOVE "020-LOAD-USER-TABLE" TO PARA-NAME.
042500     PERFORM 022-FIND-OR-ADD-USER THRU 022-EXIT.
042600
042700     IF TBL-TRACK-CT(USER-FOUND-IDX) = 300
042800         MOVE "** USER TRACK TABLE FULL FOR USER"
042900                                  TO ABEND-REASON
043000         MOVE TBL-USER-ID(USER-FOUND-IDX) TO EXPECTED-VAL
043100         GO TO 1000-ABEND-RTN.
043200
043300     ADD +1 TO TBL-TRACK-CT(USER-FOUND-IDX).
043400     SET UTR-IDX TO TBL-TRACK-CT(USER-FOUND-IDX).
043500     MOVE RATING-TRACK-ID TO TBL-USER-TRACK-ID(USER-FOUND-IDX,
043600                                                 UTR-IDX).
043700     MOVE RATING-VALUE    TO TBL-USER-TRACK-VALUE(USER-FOUND-IDX,
043800                                                 UTR-IDX).
043900
044000     READ RATING-FILE INTO RATING-RECORD
044100         AT END
044200         MOVE "N" TO MORE-RATING-SW
044300     END-READ.
044400 020-EXIT.
044500     EXIT.
044600
044700 022-FIND-OR-ADD-USER.
044800     MOVE "022-FIND-OR-ADD-USER" TO PARA-NAME.
044900     MOVE ZERO TO USER-FOUND-IDX.
045000     SET SAVE-USR-IDX TO 1.
045100     SEARCH USER-ENTRY VARYING SAVE-USR-IDX
045200         AT END
045300             CONTINUE
045400         WHEN TBL-USER-ID(SAVE-USR-IDX) = RATING-USER-ID
045500             SET USER-FOUND-IDX TO SAVE-USR-IDX
045600     END-SEARCH.
045700
045800     IF USER-FOUND-IDX NOT = ZERO
045900         GO TO 022-EXIT.
046000
046100     IF USER-COUNT = 500
046200         MOVE "** USER-TABLE FULL" TO ABEND-REASON
046300         MOVE RATING-USER-ID TO EXPECTED-VAL
046400         GO TO 1000-ABEND-RTN.
046500
046600     ADD +1 TO USER-COUNT.
046700     SET USER-FOUND-IDX TO USER-COUNT.
046800     SET SAVE-USR-IDX TO USER-COUNT.
046900     MOVE RATING-USER-ID TO TBL-USER-ID(SAVE-USR-IDX).
047000     MOVE ZERO TO TBL-TRACK-CT(SAVE-USR-IDX).
047100 022-EXIT.
047200     EXIT.
047300
047400 030-LOAD-SIMILARITY-TABLE.
047500* NO FIND-OR-ADD NEEDED HERE -- TRKSIM NEVER WRITES THE SAME
047600* TRACK PAIR TWICE, SO EVERY SIMILARITY-FILE RECORD BECOMES ITS
047700* OWN NEW ENTRY.
047800     MOVE "030-LOAD-SIMILARITY-TABLE" TO PARA-NAME.
047900     IF SIM-COUNT = 20000
048000         MOVE "** SIM-TABLE FULL" TO ABEND-REASON
048100         GO TO 1000-ABEND-RTN.
048200
048300     ADD +1 TO SIM-COUNT.
048400     SET SIM-IDX TO SIM-COUNT.
048500     MOVE SIM-TRACK-1 TO TBL-SIM-TRACK-1(SIM-IDX).
048600     MOVE SIM-TRACK-2 TO TBL-SIM-TRACK-2(SIM-IDX).
048700     MOVE SIM-VALUE   TO TBL-SIM-VALUE(SIM-IDX).
048800
048900     READ SIMILARITY-FILE INTO SIMILARITY-RECORD
049000         AT END
049100         MOVE "N" TO MORE-SIM-SW
049200     END-READ.
049300 030-EXIT.
049400     EXIT.
049500
049600******************************************************************
049700* 100-MAINLINE -- ONE PASS PER TEST-PAIR-RECORD.
049800******************************************************************
049900 100-MAINLINE.
050000     MOVE "100-MAINLINE" TO PARA-NAME.
050100     MOVE TEST-USER-ID  TO WS-KEY-TEST-USER.
050200     MOVE TEST-TRACK-ID TO WS-KEY-TEST-TRACK.
050300
050400     MOVE ZERO TO USER-FOUND-IDX.
050500     SET SAVE-USR-IDX TO 1.
050600     SEARCH USER-ENTRY VARYING SAVE-USR-IDX
050700         AT END
050800             CONTINUE
050900         WHEN TBL-USER-ID(SAVE-USR-IDX) = TEST-USER-ID
051000             SET USER-FOUND-IDX TO SAVE-USR-IDX
051100     END-SEARCH.
051200
051300* CR-1181 -- A TEST USER WITH NO RATING HISTORY AT ALL CANNOT BE
051400* PREDICTED FOR BY EITHER METHOD BELOW, SO THE PAIR IS SKIPPED
051500* OUTRIGHT RATHER THAN WRITING A ZERO OR BLANK PREDICTION-RECORD.
051600     IF USER-FOUND-IDX = ZERO
051700         ADD +1 TO PAIRS-SKIPPED-NO-HIST
051800         GO TO 100-READ-NEXT.
051900
052000     MOVE ZERO TO TRACK-FOUND-IDX.
052100     SET SAVE-TRK-IDX TO 1.
052200     SEARCH TRACK-ENTRY VARYING SAVE-TRK-IDX
052300         AT END
052400             CONTINUE
052500         WHEN TBL-TRACK-ID(SAVE-TRK-IDX) = TEST-TRACK-ID
052600             SET TRACK-FOUND-IDX TO SAVE-TRK-IDX
052700     END-SEARCH.
052800* TRACK-FOUND-IDX IS LOOKED UP HERE, EVEN THOUGH ONLY THE
052900* ALTERNATIVE PATH BELOW USES IT, BECAUSE IT IS KEYED OFF
053000* TEST-TRACK-ID WHICH IS STILL IN THE RECORD AREA AT THIS POINT.
053100
053200     PERFORM 200-BUILD-SIM-MAP-RTN THRU 200-EXIT.
053300     PERFORM 300-ITEM-BASED-PREDICT THRU 300-EXIT.
053400
053500* A ZERO SIMILARITY SUM MEANS NOTHING IN THE MAP MATCHED ANY
053600* TRACK THE TEST USER HAS RATED -- THAT IS THE SIGNAL TO FALL
053700* BACK TO THE USER-BASED METHOD RATHER THAN DIVIDE BY ZERO.
053800     IF WS-SIMILARITY-SUM = ZERO
053900         ADD +1 TO PAIRS-FELL-BACK
054000         PERFORM 400-ALTERNATIVE-PREDICT THRU 400-EXIT
054100     ELSE
054200         COMPUTE PRED-RATING ROUNDED =
054300             WS-WEIGHTED-SUM / WS-SIMILARITY-SUM
054400     END-IF.
054500
054600     PERFORM 600-WRITE-PREDICTION-RTN THRU 600-EXIT.
054700
054800 100-READ-NEXT.
054900     READ TEST-PAIR-FILE INTO TEST-PAIR-RECORD
055000         AT END
055100         MOVE "N" TO MORE-TESTPAIR-SW
055200     END-READ.
055300     IF MORE-TESTPAIRS
055400         ADD +1 TO TESTPAIRS-READ.
055500 100-EXIT.
055600     EXIT.
055700
055800******************************************************************
055900* 200-BUILD-SIM-MAP-RTN SCANS THE WHOLE SIM-TABLE LOOKING FOR
056000* SIM-TRACK-1 = THE TEST PAIR'S TRACK.  TEST PAIRS ARE ORDERED
056100* BY USER, NOT BY TRACK, SO THERE IS NO CHEAP WAY TO REMEMBER A
056200* POSITION BETWEEN CALLS -- THIS HAS ALWAYS BEEN A FULL RESCAN.
056300******************************************************************
056400 200-BUILD-SIM-MAP-RTN.
056500     MOVE "200-BUILD-SIM-MAP-RTN" TO PARA-NAME.
056600     MOVE ZERO TO SIM-MAP-COUNT.
056700
056800     PERFORM 205-SCAN-ONE-SIM-ENTRY THRU 205-EXIT
056900         VARYING SIM-IDX FROM 1 BY 1
057000         UNTIL SIM-IDX > SIM-COUNT.
057100 200-EXIT.
057200     EXIT.
057300
057400 205-SCAN-ONE-SIM-ENTRY.
057500     MOVE "205-SCAN-ONE-SIM-ENTRY" TO PARA-NAME.
057600     IF TBL-SIM-TRACK-1(SIM-IDX) = WS-KEY-TEST-TRACK
057700         PERFORM 210-ADD-SIM-MAP-ENTRY THRU 210-EXIT.
057800 205-EXIT.
057900     EXIT.
058000
058100 210-ADD-SIM-MAP-ENTRY.
058200     MOVE "210-ADD-SIM-MAP-ENTRY" TO PARA-NAME.
058300     IF SIM-MAP-COUNT = 500
058400         MOVE "** SIM-MAP-TABLE FULL" TO ABEND-REASON
058500         GO TO 1000-ABEND-RTN.
058600
058700     ADD +1 TO SIM-MAP-COUNT.
058800     SET MAP-IDX TO SIM-MAP-COUNT.
058900     MOVE TBL-SIM-TRACK-2(SIM-IDX) TO TBL-MAP-TRACK-2(MAP-IDX).
059000     MOVE TBL-SIM-VALUE(SIM-IDX)   TO TBL-MAP-VALUE(MAP-IDX).
059100 210-EXIT.
059200     EXIT.
059300
059400******************************************************************
059500* 300-ITEM-BASED-PREDICT -- ACCUMULATES ON WHATEVER SIMILARITY
059600* VALUE THE MAP HANDS BACK, POSITIVE, ZERO OR NEGATIVE.  THIS HAS
059700* BEEN THE RULE SINCE CR-1141 -- CR-1403 MADE THE ALTERNATIVE
059800* PATH STRICTLY-POSITIVE ONLY; THIS PATH WAS LEFT AS-IS.
059900******************************************************************
060000 300-ITEM-BASED-PREDICT.
060100     MOVE "300-ITEM-BASED-PREDICT" TO PARA-NAME.
060200     MOVE ZERO TO WS-SIMILARITY-SUM.
060300     MOVE ZERO TO WS-WEIGHTED-SUM.
060400
060500     PERFORM 310-SCAN-USER-TRACK THRU 310-EXIT
060600         VARYING UTR-IDX FROM 1 BY 1
060700         UNTIL UTR-IDX > TBL-TRACK-CT(USER-FOUND-IDX).
060800 300-EXIT.
060900     EXIT.
061000
061100 310-SCAN-USER-TRACK.
061200* PRB00312 -- A TRACK THE TEST USER ALREADY RATED IS SKIPPED
061300* OUTRIGHT HERE RATHER THAN LET THE SIMILARITY MAP ACCUMULATE A
061400* TRACK-TO-ITSELF ENTRY.
061500     MOVE "310-SCAN-USER-TRACK" TO PARA-NAME.
061600     IF TBL-USER-TRACK-ID(USER-FOUND-IDX, UTR-IDX) =
061700             WS-KEY-TEST-TRACK
061800         GO TO 310-EXIT.
061900
062000     MOVE ZERO TO SAVE-MAP-IDX.
062100     PERFORM 315-COMPARE-ONE-MAP-ENTRY THRU 315-EXIT
062200         VARYING MAP-IDX FROM 1 BY 1
062300         UNTIL MAP-IDX > SIM-MAP-COUNT.
062400
062500     IF SAVE-MAP-IDX = ZERO
062600         GO TO 310-EXIT.
062700
062800     ADD TBL-MAP-VALUE(SAVE-MAP-IDX) TO WS-SIMILARITY-SUM.
062900     COMPUTE WS-WEIGHTED-SUM = WS-WEIGHTED-SUM +
063000         (TBL-MAP-VALUE(SAVE-MAP-IDX) *
063100          TBL-USER-TRACK-VALUE(USER-FOUND-IDX, UTR-IDX)).
063200 310-EXIT.
063300     EXIT.
063400
063500 315-COMPARE-ONE-MAP-ENTRY.
063600     MOVE "315-COMPARE-ONE-MAP-ENTRY" TO PARA-NAME.
063700     IF TBL-MAP-TRACK-2(MAP-IDX) =
063800        TBL-USER-TRACK-ID(USER-FOUND-IDX, UTR-IDX)
063900         SET SAVE-MAP-IDX TO MAP-IDX.
064000 315-EXIT.
064100     EXIT.
064200
064300******************************************************************
064400* 400-ALTERNATIVE-PREDICT -- NO ITEM SIMILARITY WAS USABLE, SO
064500* FALL BACK TO EVERY OTHER USER WHO RATED THE TARGET TRACK AND
064600* CORRELATE THAT USER AGAINST THE TEST USER.  ONLY A STRICTLY
064700* POSITIVE USER-USER SIMILARITY IS ACCUMULATED HERE.
064800******************************************************************
064900 400-ALTERNATIVE-PREDICT.
065000     MOVE "400-ALTERNATIVE-PREDICT" TO PARA-NAME.
065100     MOVE ZERO TO ALT-SIMILARITY-SUM.
065200     MOVE ZERO TO ALT-WEIGHTED-SUM.
065300
065400     IF TRACK-FOUND-IDX = ZERO
065500         GO TO 400-NO-SIM.
065600
065700     PERFORM 410-SCAN-OTHER-RATER THRU 410-EXIT
065800         VARYING RTR-IDX FROM 1 BY 1
065900         UNTIL RTR-IDX > TBL-RATER-COUNT(TRACK-FOUND-IDX).
066000
066100 400-NO-SIM.
066200     IF ALT-SIMILARITY-SUM = ZERO
066300         MOVE ZERO TO PRED-RATING
066400     ELSE
066500         COMPUTE PRED-RATING ROUNDED =
066600             ALT-WEIGHTED-SUM / ALT-SIMILARITY-SUM
066700     END-IF.
066800 400-EXIT.
066900     EXIT.
067000
067100 410-SCAN-OTHER-RATER.
067200* THE TEST USER ITSELF WILL ALWAYS APPEAR AS ONE OF THE TRACK'S
067300* OWN RATERS -- SKIPPED HERE SO A USER IS NEVER CORRELATED
067400* AGAINST THEMSELVES.
067500     MOVE "410-SCAN-OTHER-RATER" TO PARA-NAME.
067600     IF TBL-RATER-USER-ID(TRACK-FOUND-IDX, RTR-IDX) =
067700             WS-KEY-TEST-USER
067800         GO TO 410-EXIT.
067900
068000     MOVE ZERO TO USER2-FOUND-IDX.
068100     SET SAVE-USR-IDX TO 1.
068200     SEARCH USER-ENTRY VARYING SAVE-USR-IDX
068300         AT END
068400             CONTINUE
068500         WHEN TBL-USER-ID(SAVE-USR-IDX) =
068600              TBL-RATER-USER-ID(TRACK-FOUND-IDX, RTR-IDX)
068700             SET USER2-FOUND-IDX TO SAVE-USR-IDX
068800     END-SEARCH.
068900
069000     IF USER2-FOUND-IDX = ZERO
069100         GO TO 410-EXIT.
069200
069300     PERFORM 450-BUILD-USER-MUTUAL-SET THRU 450-EXIT.
069400
069500     IF ALT-PEARSON-N = ZERO
069600         GO TO 410-EXIT.
069700
069800* SAME PEARSON SUBPROGRAM TRKSIM CALLS FOR TRACK-TO-TRACK
069900* SIMILARITY -- HERE THE MUTUAL SET IS TRACKS, NOT RATERS, BUT
070000* THE FORMULA AND THE LINKAGE AREA SHAPE ARE IDENTICAL.
070100     CALL 'PEARSON' USING ALT-PEARSON-REC, ALT-PEARSON-RET-CD.
070200
070300* CR-1403 -- ONLY A STRICTLY-POSITIVE SIMILARITY IS ACCUMULATED
070400* ON THIS PATH.  THIS IS THE ONE PLACE THIS PROGRAM DIFFERS FROM
070500* 300-ITEM-BASED-PREDICT, WHICH TAKES WHATEVER VALUE IT FINDS.
070600     IF ALT-PEARSON-SIMILARITY > ZERO
070700         ADD ALT-PEARSON-SIMILARITY TO ALT-SIMILARITY-SUM
070800         COMPUTE ALT-WEIGHTED-SUM = ALT-WEIGHTED-SUM +
070900             (ALT-PEARSON-SIMILARITY *
071000              TBL-RATER-VALUE(TRACK-FOUND-IDX, RTR-IDX))
071100     END-IF.
071200 410-EXIT.
071300     EXIT.
071400
071500******************************************************************
071600* 450-BUILD-USER-MUTUAL-SET -- SAME SHAPE AS TRKSIM'S
071700* 250/260-BUILD-MUTUAL-SET, EXCEPT THE MUTUAL SET HERE IS THE
071800* TRACKS TWO USERS HAVE BOTH RATED, NOT TWO TRACKS' RATERS.
071900******************************************************************
072000 450-BUILD-USER-MUTUAL-SET.
072100     MOVE "450-BUILD-USER-MUTUAL-SET" TO PARA-NAME.
072200     INITIALIZE ALT-PEARSON-REC.
072300
072400* THE OUTER VARYING WALKS EVERY TRACK THE TEST USER HAS RATED --
072500* 460-SCAN-ONE-TRACK DECIDES, TRACK BY TRACK, WHETHER THE OTHER
072600* USER ALSO RATED IT.  O(N*M) ON TWO USERS' TRACK COUNTS, WHICH
072700* RUN SMALL ENOUGH IN PRACTICE THAT A SORTED-MERGE REWRITE HAS
072800* NEVER BEEN JUSTIFIED.
072900     PERFORM 460-SCAN-ONE-TRACK THRU 460-EXIT
073000         VARYING UTR-IDX FROM 1 BY 1
073100         UNTIL UTR-IDX > TBL-TRACK-CT(USER-FOUND-IDX).
073200 450-EXIT.
073300     EXIT.
073400
073500 460-SCAN-ONE-TRACK.
073600     MOVE "460-SCAN-ONE-TRACK" TO PARA-NAME.
073700     MOVE ZERO TO SAVE-USR-IDX.
073800
073900* SAVE-USR-IDX STAYS ZERO UNLESS 465-COMPARE-ONE-TRACK FINDS A
074000* MATCHING TRACK ID IN THE SECOND USER'S LIST -- A PLAIN ZERO
074100* FLAG RATHER THAN A SEPARATE FOUND-SWITCH, SAME CONVENTION AS
074200* TRACK-FOUND-IDX/USER-FOUND-IDX ABOVE.
074300     PERFORM 465-COMPARE-ONE-TRACK THRU 465-EXIT
074400         VARYING UTR2-IDX FROM 1 BY 1
074500         UNTIL UTR2-IDX > TBL-TRACK-CT(USER2-FOUND-IDX).
074600
074700     IF SAVE-USR-IDX = ZERO
074800         GO TO 460-EXIT.
074900
075000* A MATCH WAS FOUND -- ACCUMULATE THIS TRACK INTO THE SIX RUNNING
075100* SUMS PEARSON.CBL WILL DIVIDE DOWN BELOW, EXACTLY AS TRKSIM
075200* ACCUMULATES RATER PAIRS FOR TRACK-TO-TRACK SIMILARITY.
075300     ADD +1 TO ALT-PEARSON-N.
075400     ADD TBL-USER-TRACK-VALUE(USER-FOUND-IDX, UTR-IDX)
075500             TO ALT-PEARSON-SUM-1.
075600     ADD TBL-USER-TRACK-VALUE(USER2-FOUND-IDX, SAVE-USR-IDX)
075700             TO ALT-PEARSON-SUM-2.
075800     COMPUTE ALT-PEARSON-SUM-1-SQ = ALT-PEARSON-SUM-1-SQ +
075900         (TBL-USER-TRACK-VALUE(USER-FOUND-IDX, UTR-IDX) *
076000          TBL-USER-TRACK-VALUE(USER-FOUND-IDX, UTR-IDX)).
076100     COMPUTE ALT-PEARSON-SUM-2-SQ = ALT-PEARSON-SUM-2-SQ +
076200         (TBL-USER-TRACK-VALUE(USER2-FOUND-IDX, SAVE-USR-IDX) *
076300          TBL-USER-TRACK-VALUE(USER2-FOUND-IDX, SAVE-USR-IDX)).
076400     COMPUTE ALT-PEARSON-SUM-12 = ALT-PEARSON-SUM-12 +
076500         (TBL-USER-TRACK-VALUE(USER-FOUND-IDX, UTR-IDX) *
076600          TBL-USER-TRACK-VALUE(USER2-FOUND-IDX, SAVE-USR-IDX)).
076700 460-EXIT.
076800     EXIT.
076900
077000 465-COMPARE-ONE-TRACK.
077100     MOVE "465-COMPARE-ONE-TRACK" TO PARA-NAME.
077200* NO EARLY GO TO ON A MATCH -- THE SECOND USER'S TRACK LIST IS
077300* NOT ASSUMED TO BE IN TRACK-ID ORDER, SO EVERY ENTRY IS CHECKED
077400* AND THE LAST MATCH FOUND WINS, SAME AS A TRACK CANNOT LEGALLY
077500* APPEAR TWICE IN ONE USER'S LIST ANYWAY.
077600     IF TBL-USER-TRACK-ID(USER2-FOUND-IDX, UTR2-IDX) =
077700        TBL-USER-TRACK-ID(USER-FOUND-IDX, UTR-IDX)
077800         SET SAVE-USR-IDX TO UTR2-IDX.
077900 465-EXIT.
078000     EXIT.
078100
078200******************************************************************
078300* 600-WRITE-PREDICTION-RTN -- ONE PREDICTION RECORD PER TEST PAIR,
078400* WHETHER THE PREDICTED RATING CAME FROM 300-ITEM-BASED-PREDICT,
078500* 400-ALTERNATIVE-PREDICT, OR WAS ZERO BECAUSE NEITHER PATH HAD
078600* ENOUGH DATA.  CR-1141 -- A ZERO PREDICTION IS STILL WRITTEN,
078700* NOT SUPPRESSED, SO TRKEVAL'S RECORD COUNTS CAN BE CHECKED
078800* AGAINST TEST-PAIR-FILE.
078900******************************************************************
079000 600-WRITE-PREDICTION-RTN.
079100     MOVE "600-WRITE-PREDICTION-RTN" TO PARA-NAME.
079200     MOVE WS-KEY-TEST-USER  TO PRED-USER-ID.
079300     MOVE WS-KEY-TEST-TRACK TO PRED-TRACK-ID.
079400
079500     WRITE PREDICTION-FILE-REC FROM PREDICTION-RECORD.
079600
079700     IF NOT CODE-WRITE
079800         MOVE "** PROBLEM WRITING PREDICTION-FILE" TO ABEND-REASON
079900         GO TO 1000-ABEND-RTN
080000     END-IF.
080100
080200     ADD +1 TO PREDICTIONS-WRITTEN.
080300 600-EXIT.
080400     EXIT.
080500
080600 700-CLOSE-FILES.
080700     MOVE "700-CLOSE-FILES" TO PARA-NAME.
080800* COMMON EXIT PARAGRAPH -- REACHED BOTH FROM 900-CLEANUP ON A
080900* NORMAL END OF JOB AND FROM 1000-ABEND-RTN, SO THE FILES ARE
081000* ALWAYS CLOSED EXACTLY ONCE NO MATTER HOW THE RUN ENDS.
081100     CLOSE TEST-PAIR-FILE, PREDICTION-FILE, SIMILARITY-FILE,
081200           SYSOUT.
081300 700-EXIT.
081400     EXIT.
081500
081600 900-CLEANUP.
081700     MOVE "900-CLEANUP" TO PARA-NAME.
081800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
081900
082000* END-OF-JOB COUNTS -- OPERATIONS COMPARES THESE FOUR NUMBERS
082100* AGAINST THE PRIOR STEP'S TEST-PAIR-FILE COUNT WHEN A RUN LOOKS
082200* SHORT.  TESTPAIRS-READ SHOULD EQUAL PREDICTIONS-WRITTEN PLUS
082300* PAIRS-SKIPPED-NO-HIST; PAIRS-FELL-BACK IS A SUBSET OF
082400* PREDICTIONS-WRITTEN, NOT AN ADDITIONAL COUNT.
082500     DISPLAY "** TEST PAIRS READ **".
082600     DISPLAY TESTPAIRS-READ.
082700     DISPLAY "** PREDICTIONS WRITTEN **".
082800     DISPLAY PREDICTIONS-WRITTEN.
082900     DISPLAY "** PAIRS SKIPPED, NO RATING HISTORY **".
083000     DISPLAY PAIRS-SKIPPED-NO-HIST.
083100     DISPLAY "** PAIRS THAT FELL BACK TO USER-BASED **".
083200     DISPLAY PAIRS-FELL-BACK.
083300
083400     DISPLAY "******** NORMAL END OF JOB TRKPRED ********".
083500 900-EXIT.
083600     EXIT.
083700
083800******************************************************************
083900* 1000-ABEND-RTN -- COMMON ABEND EXIT FOR ANY FILE-STATUS FAILURE
084000* DETECTED ABOVE.  ABEND-REASON AND THE FAILING FILE-STATUS FIELD
084100* ARE ASSUMED ALREADY MOVED INTO ABEND-REC BY THE CALLER; THIS
084200* PARAGRAPH ONLY STAMPS THE PROGRAM ID, WRITES THE DUMP RECORD,
084300* AND FORCES A NONZERO RETURN CODE FOR THE PROC DECK'S COND CODE
084400* TESTS.
084500******************************************************************
084600 1000-ABEND-RTN.
084700     MOVE "TRKPRED" TO ABEND-PROGRAM-ID.
084800     WRITE SYSOUT-REC FROM ABEND-REC.
084900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
085000     DISPLAY "*** ABNORMAL END OF JOB-TRKPRED ***" UPON CONSOLE.
085100     MOVE +16 TO RETURN-CODE.
085200     GOBACK.
