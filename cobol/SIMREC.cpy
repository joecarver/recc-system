000100******************************************************************
000200*   SIMREC   -  TRACK-TO-TRACK SIMILARITY RECORD.  ONE ROW PER  *
000300*                ORDERED TRACK PAIR WHOSE PEARSON SCORE CAME    *
000400*                OUT POSITIVE.  BUILT BY TRKSIM, CONSUMED BY    *
000500*                TRKPRED (LOOKUP IS BY SIM-TRACK-1).            *
000600*   SIGN IS CARRIED LEADING SEPARATE SO THE FLAT FILE STAYS     *
000700*   READABLE TEXT WHEN BROWSED OR FTP'D BETWEEN STEPS.          *
000800******************************************************************
000900** QSAM FILE
001000 01  SIMILARITY-RECORD.
001100     05  SIM-TRACK-1              PIC 9(9).
001200     05  SIM-TRACK-2              PIC 9(9).
001300     05  SIM-VALUE                PIC S9(1)V9(6)
001400                                   SIGN IS LEADING SEPARATE.
001500         88  PERFECT-SIMILARITY   VALUE +1.000000.
001600     05  FILLER                   PIC X(4).
