000100******************************************************************
000200*   TESTPAIR -  USER/TRACK PAIR REQUIRING A PREDICTED RATING.   *
000300*                FILE IS SUPPLIED PRE-SORTED BY TEST-USER-ID    *
000400*                ASCENDING -- SEE FILE-CONTROL REMARKS IN       *
000500*                TRKPRED.                                      *
000600******************************************************************
000700** QSAM FILE
000800 01  TEST-PAIR-RECORD.
000900     05  TEST-USER-ID             PIC 9(9).
001000     05  TEST-TRACK-ID            PIC 9(9).
001100     05  FILLER                   PIC X(2).
