000100******************************************************************
000200*   ACTREC   -  HELD-OUT ACTUAL-RATING RECORD.  SAME SHAPE AS   *
000300*                RATEREC -- THIS IS THE SAMPLED SUBSET PREPARED *
000400*                UPSTREAM OF TRKEVAL, IN THE SAME (USER,TRACK)  *
000500*                ORDER AS THE PREDICTION-FILE IT IS MATCHED TO. *
000600******************************************************************
000700** QSAM FILE
000800 01  ACTUAL-RATING-RECORD.
000900     05  ACT-USER-ID              PIC 9(9).
001000     05  ACT-TRACK-ID             PIC 9(9).
001100     05  ACT-RATING               PIC 9(2).
001200         88  VALID-ACT-VALUE      VALUES 1 THRU 99.
001300     05  FILLER                   PIC X(4).
