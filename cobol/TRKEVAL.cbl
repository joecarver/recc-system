000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRKEVAL.
000300 AUTHOR. R HOLLAND.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/09/86.
000600 DATE-COMPILED. 05/09/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE LAST STEP OF THE RATING-PREDICTION
001300*          STREAM.  IT READS THE PREDICTION-FILE PRODUCED BY
001400*          TRKPRED ALONGSIDE THE HELD-OUT ACTUAL-RATING-FILE,
001500*          PAIR FOR PAIR, AND DISPLAYS THE ROOT-MEAN-SQUARE
001600*          ERROR OF THE TWO.  THE TWO FILES MUST BE IN THE SAME
001700*          (USER,TRACK) ORDER AND MUST HAVE THE SAME RECORD
001800*          COUNT -- SEE 090-CHECK-RECORD-COUNTS.
001900*
002000******************************************************************
002100
002200         INPUT FILE               -   DDS0001.TRKPREDS
002300
002400         INPUT FILE               -   DDS0001.ACTRATNG
002500
002600         DUMP FILE                -   SYSOUT
002700
002800******************************************************************
002900*CHANGE LOG.
003000*
003100*    05/09/86  RH  CR-1143  INITIAL VERSION.
003200*    10/14/86  RH  CR-1182  ADDED 090-CHECK-RECORD-COUNTS --
003300*                           BATCH WINDOW OPS WAS GETTING A
003400*                           NONSENSE RMSE WHEN A PRIOR STEP DIED
003500*                           EARLY AND TRKPRED WROTE A SHORT FILE.
003600*    11/30/91  TM  CR-1349  ACT-RATING AND PRED-RATING COMPARE TO
003700*                           6 DECIMAL PLACES NOW, SAME AS THE
003800*                           REST OF THE STREAM.
003900*    03/02/93  TM  PRB00288 A MISMATCHED (USER,TRACK) PAIR WAS
004000*                           BEING SKIPPED INSTEAD OF COUNTED.
004100*                           PRB00288 SAYS A MISMATCHED PAIR MUST
004200*                           STILL COUNT TOWARD THE ERROR TOTAL --
004300*                           SEE 200-ACCUMULATE-ERROR.
004400*    01/11/99  SP  Y2K-041  Y2K REMEDIATION SWEEP.  WS-RUN-DATE
004500*                           IS DISPLAY-ONLY -- NO CHANGE NEEDED.
004600*                           SIGNED OFF.
004700*
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500* UPSI-0 IS NOT TESTED ANYWHERE IN THIS PROGRAM TODAY -- IT IS
005600* DECLARED HERE ONLY SO THE PROC DECK'S STANDARD UPSI CARD
005700* DOES NOT HAVE TO BE CONDITIONALLY OMITTED FOR THIS STEP.
005800     UPSI-0 ON  STATUS IS TRKEVAL-TEST-MODE
005900            OFF STATUS IS TRKEVAL-PROD-MODE.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300* SYSOUT CARRIES ONLY THE ABEND DUMP RECORD -- THIS PROGRAM HAS
006400* NO PRINTED REPORT OF ITS OWN.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT PREDICTION-FILE
007000     ASSIGN TO UT-S-PREDCT
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS PFCODE.
007300
007400     SELECT ACTUAL-RATING-FILE
007500     ASSIGN TO UT-S-ACTRAT
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS AFCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100* SYSOUT-REC IS 130 BYTES TO MATCH THE ABEND-REC COPYBOOK LAYOUT
008200* WRITTEN INTO IT -- SEE ABENDREC.CPY.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(130).
009000
009100* 32 BYTES MATCHES PREDREC.CPY EXACTLY -- TRKPRED WRITES THIS
009200* FILE, THIS PROGRAM ONLY READS IT.
009300 FD  PREDICTION-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 32 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS PREDICTION-FILE-REC.
009900 01  PREDICTION-FILE-REC  PIC X(32).
010000
010100* 24 BYTES MATCHES ACTREC.CPY -- THE HELD-OUT RATINGS SET BUILT
010200* BY THE SPLIT STEP UPSTREAM OF THIS WHOLE STREAM.
010300 FD  ACTUAL-RATING-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 24 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS ACTUAL-RATING-FILE-REC.
010900 01  ACTUAL-RATING-FILE-REC  PIC X(24).
011000
011100 WORKING-STORAGE SECTION.
011200
011300 01  FILE-STATUS-CODES.
011400     05  PFCODE                   PIC X(2).
011500         88  PRED-CODE-READ       VALUE SPACES.
011600         88  NO-MORE-PREDICTIONS  VALUE "10".
011700     05  AFCODE                   PIC X(2).
011800         88  ACT-CODE-READ        VALUE SPACES.
011900         88  NO-MORE-ACTUALS      VALUE "10".
012000
012100** QSAM FILE
012200 COPY PREDREC.
012300** QSAM FILE
012400 COPY ACTREC.
012500
012600* ABEND-REC -- SAME SHOP-STANDARD LAYOUT CARRIED IN EVERY DDS0001
012700* BATCH PROGRAM.  SEE ABENDREC.CPY.
012800 COPY ABENDREC.
012900
013000* RUN DATE IS DISPLAY-ONLY -- Y2K-041 CONFIRMED NO ARITHMETIC IS
013100* EVER DONE AGAINST IT IN THIS PROGRAM.
013200 77  WS-RUN-DATE                  PIC 9(6).
013300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
013400     05  WS-RUN-YY                PIC 9(2).
013500     05  WS-RUN-MM                PIC 9(2).
013600     05  WS-RUN-DD                PIC 9(2).
013700
013800 01  MORE-PRED-SW                 PIC X(1) VALUE SPACE.
013900* VALUE SPACE RATHER THAN A BLANK 88 MATCHING IT IS THE SHOP
014000* CONVENTION -- " " READS AS "NOTHING WRONG YET", "N" READS AS
014100* THE NEGATIVE CONDITION, ON EVERY SWITCH IN THIS TREE.
014200     88  NO-MORE-PREDS            VALUE "N".
014300     88  MORE-PREDS               VALUE " ".
014400 01  MORE-ACT-SW                  PIC X(1) VALUE SPACE.
014500     88  NO-MORE-ACTS             VALUE "N".
014600     88  MORE-ACTS                VALUE " ".
014700 01  COUNT-MISMATCH-SW            PIC X(1) VALUE SPACE.
014800     88  RECORD-COUNTS-MATCH      VALUE " ".
014900     88  RECORD-COUNTS-DIFFER     VALUE "N".
015000
015100 01  COUNTERS-AND-ACCUMULATORS.
015200     05  PREDICTIONS-READ         PIC S9(9) COMP.
015300     05  ACTUALS-READ             PIC S9(9) COMP.
015400     05  PAIRS-COMPARED           PIC S9(9) COMP.
015500     05  KEY-MISMATCH-CT          PIC S9(9) COMP.
015600     05  WS-NEWTON-STEP-CT        PIC S9(4) COMP.
015700
015800** ACCUMULATORS FOR THE SUM-OF-SQUARES AND THE FINAL RMSE --
015900** KEPT IN COMP-3 BECAUSE THIS IS INTERNAL ARITHMETIC, NOT A
016000** RECORD LAYOUT ON DISK.
016100 01  ERROR-CALC-FIELDS.
016200     05  WS-SUM-SQUARED-ERROR     PIC S9(11)V9(6) COMP-3.
016300     05  WS-MEAN-SQUARED-ERROR    PIC S9(9)V9(6)  COMP-3.
016400     05  WS-ONE-DIFF              PIC S9(5)V9(6)  COMP-3.
016500     05  WS-RMSE                  PIC S9(5)V9(6)  COMP-3.
016600     05  WS-ACT-RATING-SIGNED     PIC S9(5)V9(6)  COMP-3.
016700
016800* DEBUG-ONLY BYTE VIEWS -- SHOP STANDARD, SEE PEARSON.CBL FOR
016900* WHY THESE ARE CARRIED EVEN THOUGH NO LOGIC MOVES THROUGH THEM.
017000 01  WS-SUM-SQUARED-ERROR-X REDEFINES WS-SUM-SQUARED-ERROR
017100                                  PIC X(9).
017200 01  WS-RMSE-X REDEFINES WS-RMSE PIC X(6).
017300
017400 01  WS-RMSE-EDIT                 PIC Z9.999999.
017500
017600 PROCEDURE DIVISION.
017700* THE MAINLINE STAYS THIN -- HOUSEKEEPING, THE RECORD-COUNT
017800* SAFETY CHECK, THE PAIRED COMPARE LOOP, THEN CLEANUP.  A NEW
017900* STEP BELONGS IN ITS OWN PARAGRAPH, NOT INLINE HERE.
018000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018100     PERFORM 090-CHECK-RECORD-COUNTS THRU 090-EXIT.
018200
018300* CR-1182 -- WHEN THE COUNTS DO NOT MATCH WE SKIP THE COMPARE
018400* LOOP ENTIRELY AND LET 900-CLEANUP REPORT A ZERO RMSE, RATHER
018500* THAN PAIR RECORDS THAT DO NOT ACTUALLY CORRESPOND.
018600     IF RECORD-COUNTS-MATCH
018700         PERFORM 100-MAINLINE THRU 100-EXIT
018800             UNTIL NO-MORE-PREDS
018900     END-IF.
019000
019100     PERFORM 900-CLEANUP THRU 900-EXIT.
019200     MOVE ZERO TO RETURN-CODE.
019300     GOBACK.
019400
019500 000-HOUSEKEEPING.
019600* WS-RUN-DATE IS CAPTURED FOR THE SYSOUT BANNER ONLY -- IT NEVER
019700* TRAVELS INTO ANY OUTPUT RECORD, WHICH IS WHY Y2K-041 CLEARED
019800* IT WITHOUT TOUCHING ITS PIC 9(6).
019900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020000     DISPLAY "******** BEGIN JOB TRKEVAL ********".
020100     ACCEPT  WS-RUN-DATE FROM DATE.
020200
020300* BOTH ACCUMULATOR GROUPS ARE CLEARED EXPLICITLY -- WORKING-
020400* STORAGE IS ONLY GUARANTEED ZERO AT PROGRAM LOAD, NOT ON A
020500* RESTART WITHIN THE SAME RUN UNIT.
020600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020700     INITIALIZE ERROR-CALC-FIELDS.
020800     MOVE SPACE TO COUNT-MISMATCH-SW.
020900
021000     OPEN INPUT PREDICTION-FILE, ACTUAL-RATING-FILE.
021100     OPEN OUTPUT SYSOUT.
021200 000-EXIT.
021300     EXIT.
021400
021500******************************************************************
021600* 090-CHECK-RECORD-COUNTS COUNTS BOTH FILES BEFORE ANY
021700* COMPARISON IS DONE.  A MISMATCH MEANS AN EARLIER STEP DIED OR
021800* PRODUCED A SHORT FILE -- WE DO NOT GUESS WHICH RECORDS LINE UP,
021900* WE JUST REPORT AN RMSE OF ZERO AND STOP.
022000******************************************************************
022100 090-CHECK-RECORD-COUNTS.
022200     MOVE "090-CHECK-RECORD-COUNTS" TO PARA-NAME.
022300     PERFORM 092-COUNT-PREDICTIONS THRU 092-EXIT
022400         UNTIL NO-MORE-PREDS.
022500     PERFORM 094-COUNT-ACTUALS THRU 094-EXIT
022600         UNTIL NO-MORE-ACTS.
022700
022800* COUNTING BOTH FILES CONSUMED THEM, SO EACH IS CLOSED AND
022900* REOPENED HERE TO START THE REAL COMPARE PASS FROM THE TOP --
023000* THIS SHOP DOES NOT CARRY A SEPARATE "PEEK-AHEAD" FILE STATUS.
023100     CLOSE PREDICTION-FILE, ACTUAL-RATING-FILE.
023200     OPEN INPUT PREDICTION-FILE, ACTUAL-RATING-FILE.
023300     MOVE SPACE TO MORE-PRED-SW.
023400     MOVE SPACE TO MORE-ACT-SW.
023500* PRIMING READS -- 100-MAINLINE'S PERFORM ... UNTIL TESTS
023600* NO-MORE-PREDS BEFORE THE PARAGRAPH BODY RUNS, SO THE FIRST
023700* PAIR OF RECORDS MUST ALREADY BE SITTING IN THE RECORD AREAS.
023800     READ PREDICTION-FILE INTO PREDICTION-RECORD
023900         AT END
024000         MOVE "N" TO MORE-PRED-SW
024100     END-READ.
024200     READ ACTUAL-RATING-FILE INTO ACTUAL-RATING-RECORD
024300         AT END
024400         MOVE "N" TO MORE-ACT-SW
024500     END-READ.
024600
024700     IF PREDICTIONS-READ NOT = ACTUALS-READ
024800         MOVE "N" TO COUNT-MISMATCH-SW
024900         DISPLAY "** PREDICTION-FILE AND ACTUAL-RATING-FILE "
025000                 "RECORD COUNTS DO NOT MATCH -- RMSE NOT "
025100                 "CALCULATED **"
025200     END-IF.
025300 090-EXIT.
025400     EXIT.
025500
025600 092-COUNT-PREDICTIONS.
025700* ONE RECORD PER CALL -- SAME LOOP-BODY-PARAGRAPH CONVENTION
025800* USED EVERYWHERE IN THIS STREAM -- SEE THE TWIN 094 BELOW.
025900     MOVE "092-COUNT-PREDICTIONS" TO PARA-NAME.
026000     ADD +1 TO PREDICTIONS-READ.
026100     READ PREDICTION-FILE INTO PREDICTION-RECORD
026200         AT END
026300         MOVE "N" TO MORE-PRED-SW
026400     END-READ.
026500 092-EXIT.
026600     EXIT.
026700
026800 094-COUNT-ACTUALS.
026900     MOVE "094-COUNT-ACTUALS" TO PARA-NAME.
027000     ADD +1 TO ACTUALS-READ.
027100     READ ACTUAL-RATING-FILE INTO ACTUAL-RATING-RECORD
027200         AT END
027300         MOVE "N" TO MORE-ACT-SW
027400     END-READ.
027500 094-EXIT.
027600     EXIT.
027700
027800******************************************************************
027900* 100-MAINLINE -- PAIRED SEQUENTIAL READ.  A (USER,TRACK)
028000* MISMATCH STILL GOES INTO THE SUM OF SQUARES -- SEE
028100* 200-ACCUMULATE-ERROR -- IT IS NOT SKIPPED.  PRB00288.
028200******************************************************************
028300 100-MAINLINE.
028400     MOVE "100-MAINLINE" TO PARA-NAME.
028500* THE KEY MISMATCH COUNT IS A DIAGNOSTIC ONLY -- IT DOES NOT
028600* STOP THE COMPARE, SINCE THE POSITIONAL PAIRING IS WHAT THIS
028700* PROGRAM TRUSTS, NOT THE KEY VALUES THEMSELVES.
028800     IF PRED-USER-ID NOT = ACT-USER-ID
028900        OR PRED-TRACK-ID NOT = ACT-TRACK-ID
029000         ADD +1 TO KEY-MISMATCH-CT
029100     END-IF.
029200
029300     PERFORM 200-ACCUMULATE-ERROR THRU 200-EXIT.
029400     ADD +1 TO PAIRS-COMPARED.
029500
029600     READ PREDICTION-FILE INTO PREDICTION-RECORD
029700         AT END
029800         MOVE "N" TO MORE-PRED-SW
029900     END-READ.
030000     READ ACTUAL-RATING-FILE INTO ACTUAL-RATING-RECORD
030100         AT END
030200         MOVE "N" TO MORE-ACT-SW
030300     END-READ.
030400 100-EXIT.
030500     EXIT.
030600
030700 200-ACCUMULATE-ERROR.
030800* PRB00288 -- ACT-RATING IS MOVED TO A SIGNED COMP-3 WORK FIELD
030900* BEFORE THE SUBTRACT BECAUSE ACT-RATING ON DISK IS UNSIGNED
031000* ZONED DISPLAY; COMPUTING DIRECTLY AGAINST IT LOST THE SIGN OF
031100* A NEGATIVE DIFFERENCE THE FIRST TIME THIS WAS TRIED.
031200     MOVE "200-ACCUMULATE-ERROR" TO PARA-NAME.
031300     MOVE ACT-RATING TO WS-ACT-RATING-SIGNED.
031400     COMPUTE WS-ONE-DIFF = PRED-RATING - WS-ACT-RATING-SIGNED.
031500     COMPUTE WS-SUM-SQUARED-ERROR = WS-SUM-SQUARED-ERROR +
031600         (WS-ONE-DIFF * WS-ONE-DIFF).
031700 200-EXIT.
031800     EXIT.
031900
032000 700-CLOSE-FILES.
032100* COMMON EXIT PARAGRAPH -- REACHED BOTH FROM 900-CLEANUP ON A
032200* NORMAL END AND FROM 1000-ABEND-RTN, SO THE FILES ARE NEVER
032300* LEFT OPEN NO MATTER HOW THE RUN ENDS.
032400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
032500     CLOSE PREDICTION-FILE, ACTUAL-RATING-FILE, SYSOUT.
032600 700-EXIT.
032700     EXIT.
032800
032900 900-CLEANUP.
033000* END-OF-JOB TOTALS ARE DISPLAYED TO SYSOUT FOR THE OPERATOR,
033100* NOT WRITTEN TO ANY DATA SET -- THIS PROGRAM HAS NO REPORT FILE
033200* OF ITS OWN, JUST THE ABEND DUMP FILE.
033300     MOVE "900-CLEANUP" TO PARA-NAME.
033400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
033500
033600* CR-1182 COMPANION CHECK -- A RECORD-COUNT MISMATCH OR AN EMPTY
033700* COMPARE SET BOTH MEAN "NO RELIABLE RMSE", SO BOTH REPORT ZERO
033800* RATHER THAN LET THE DIVIDE BELOW RUN AGAINST A ZERO DIVISOR.
033900     IF RECORD-COUNTS-DIFFER OR PAIRS-COMPARED = ZERO
034000         MOVE ZERO TO WS-RMSE
034100     ELSE
034200         COMPUTE WS-MEAN-SQUARED-ERROR ROUNDED =
034300             WS-SUM-SQUARED-ERROR / PAIRS-COMPARED
034400         PERFORM 500-CALCULATE-SQUARE-ROOT THRU 500-EXIT
034500     END-IF.
034600
034700* WS-RMSE-EDIT IS A DISPLAY-ONLY ZERO-SUPPRESSED PICTURE -- THE
034800* COMP-3 WS-RMSE ITSELF IS NEVER DISPLAYED DIRECTLY, SINCE A
034900* PACKED FIELD DISPLAYS AS UNREADABLE PRINT CHARACTERS.
035000     MOVE WS-RMSE TO WS-RMSE-EDIT.
035100     DISPLAY "RMSE: " WS-RMSE-EDIT.
035200
035300* THE FOUR COUNTS BELOW ARE WHAT OPERATIONS CHECKS FIRST WHEN AN
035400* RMSE LOOKS WRONG -- A KEY-MISMATCH COUNT ABOVE ZERO USUALLY
035500* MEANS TRKPRED AND THE SPLIT STEP UPSTREAM DISAGREED ON ORDER.
035600     DISPLAY "** PREDICTIONS READ **".
035700     DISPLAY PREDICTIONS-READ.
035800     DISPLAY "** ACTUALS READ **".
035900     DISPLAY ACTUALS-READ.
036000     DISPLAY "** PAIRS COMPARED **".
036100     DISPLAY PAIRS-COMPARED.
036200     DISPLAY "** KEY MISMATCHES **".
036300     DISPLAY KEY-MISMATCH-CT.
036400
036500     DISPLAY "******** NORMAL END OF JOB TRKEVAL ********".
036600 900-EXIT.
036700     EXIT.
036800
036900******************************************************************
037000* 500-CALCULATE-SQUARE-ROOT IS NEWTON'S METHOD.  THIS SHOP'S
037100* COMPILER AT THE TIME THIS PROGRAM WAS WRITTEN HAD NO FUNCTION
037200* SQRT, AND THE CONVENTION OF COMPUTING A SQUARE ROOT THIS WAY
037300* HAS BEEN CARRIED FORWARD EVER SINCE RATHER THAN REWRITTEN.
037400* SEE THE SAME PARAGRAPH IN PEARSON FOR THE TWIN OF THIS LOGIC.
037500******************************************************************
037600 500-CALCULATE-SQUARE-ROOT.
037700     MOVE ZERO TO WS-RMSE.
037800     IF WS-MEAN-SQUARED-ERROR = ZERO
037900         GO TO 500-EXIT.
038000
038100     MOVE WS-MEAN-SQUARED-ERROR TO WS-RMSE.
038200     PERFORM 510-NEWTON-STEP THRU 510-EXIT
038300         VARYING WS-NEWTON-STEP-CT FROM 1 BY 1
038400         UNTIL WS-NEWTON-STEP-CT > 20.
038500 500-EXIT.
038600     EXIT.
038700
038800 510-NEWTON-STEP.
038900     COMPUTE WS-RMSE ROUNDED =
039000         (WS-RMSE + (WS-MEAN-SQUARED-ERROR / WS-RMSE)) / 2.
039100 510-EXIT.
039200     EXIT.
039300
039400 1000-ABEND-RTN.
039500* THIS PARAGRAPH IS NOT CURRENTLY GO-TO'D FROM ANYWHERE IN THE
039600* PROCEDURE DIVISION -- THIS PROGRAM HAS NO I/O STATUS THAT
039700* COULD FAIL OUTSIDE OF OPEN/CLOSE.  IT IS CARRIED BECAUSE EVERY
039800* DDS0001 BATCH PROGRAM HAS ONE, AND A FUTURE ADD -- A SORT STEP,
039900* SAY -- WILL HAVE SOMEWHERE TO GO TO.
040000     MOVE "TRKEVAL" TO ABEND-PROGRAM-ID.
040100     WRITE SYSOUT-REC FROM ABEND-REC.
040200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
040300     DISPLAY "*** ABNORMAL END OF JOB-TRKEVAL ***" UPON CONSOLE.
040400     MOVE +16 TO RETURN-CODE.
040500     GOBACK.
