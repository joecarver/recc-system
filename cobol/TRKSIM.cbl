000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRKSIM.
000300 AUTHOR. R HOLLAND.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/14/86.
000600 DATE-COMPILED. 04/14/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS THE TRACK-TO-TRACK SIMILARITY
001300*          FILE OUT OF THE TRAINING RATING HISTORY.  EVERY TRACK
001400*          IS COMPARED TO EVERY OTHER TRACK, THE SHARED RATERS
001500*          BETWEEN THE TWO ARE CORRELATED (SEE PEARSON), AND ANY
001600*          PAIR THAT COMES OUT WITH A POSITIVE SCORE IS WRITTEN.
001700*          THE CATALOG IS HELD ENTIRELY IN THE TRACK-TABLE BELOW
001800*          -- THERE IS NO RANDOM-ACCESS MASTER IN THIS STEP.
001900*
002000******************************************************************
002100
002200         INPUT FILE               -   DDS0001.RATEHIST
002300
002400         OUTPUT FILE PRODUCED     -   DDS0001.TRKSIMIL
002500
002600         DUMP FILE                -   SYSOUT
002700
002800******************************************************************
002900*CHANGE LOG.
003000*
003100*    04/14/86  RH  CR-1140  INITIAL VERSION.  TRACK-TABLE SIZED
003200*                           FOR 500 TRACKS / 300 RATERS EACH --
003300*                           BUMP BOTH OCCURS CLAUSES IF A CATALOG
003400*                           RUN ABENDS WITH TRACK-TABLE-FULL.
003500*    10/02/86  RH  CR-1181  SELF-PAIR (TRACK1 = TRACK2) NOW
003600*                           SKIPPED OUTRIGHT INSTEAD OF LETTING
003700*                           IT FALL OUT OF THE POSITIVE-SIM TEST.
003800*    03/11/89  RH  PRB00301 PROGRESS MESSAGE WAS FIRING ON EVERY
003900*                           PASS OF THE INNER LOOP -- MOVED THE
004000*                           DIVIDE-REMAINDER TEST TO THE OUTER
004100*                           TRACK LOOP WHERE IT BELONGS.
004200*    11/30/91  TM  CR-1349  SIM-VALUE WIDENED TO 6 DECIMAL PLACES
004300*                           TO MATCH THE CHANGE MADE IN PEARSON.
004400*    06/19/95  TM  CR-1401  UPSI-0 TEST-MODE SWITCH ADDED SO QA
004500*                           CAN RUN A SMALL CATALOG WITH EXTRA
004600*                           DISPLAY LINES WITHOUT A SEPARATE JCL.
004700*    01/11/99  SP  Y2K-041  Y2K REMEDIATION SWEEP.  WS-RUN-DATE
004800*                           IS DISPLAY-ONLY IN THIS PROGRAM AND
004900*                           IS NOT COMPARED OR SUBTRACTED -- NO
005000*                           CHANGE REQUIRED.  SIGNED OFF.
005100*
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     UPSI-0 ON  STATUS IS TRKSIM-TEST-MODE
006000            OFF STATUS IS TRKSIM-PROD-MODE.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT RATING-FILE
006900     ASSIGN TO UT-S-RATING
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS IFCODE.
007200
007300     SELECT SIMILARITY-FILE
007400     ASSIGN TO UT-S-SIMILR
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(130).
008700
008800****** TRAINING RATING HISTORY -- ONE ROW PER USER/TRACK RATING.
008900****** READ COMPLETELY INTO THE TRACK-TABLE BELOW BEFORE ANY
009000****** SIMILARITY ARITHMETIC BEGINS.
009100 FD  RATING-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 24 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS RATING-FILE-REC.
009700 01  RATING-FILE-REC  PIC X(24).
009800
009900****** ONE ROW PER ORDERED TRACK PAIR WHOSE PEARSON SCORE CAME
010000****** OUT POSITIVE.  PREDICTRATINGS (TRKPRED) READS THIS BACK
010100****** WHOLE AND LOOKS UP BY SIM-TRACK-1.
010200 FD  SIMILARITY-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 30 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS SIMILARITY-FILE-REC.
010800 01  SIMILARITY-FILE-REC  PIC X(30).
010900
011000 WORKING-STORAGE SECTION.
011100
011200* FILE-STATUS-CODES -- ONE 2-BYTE CODE PER SELECT ABOVE.  ONLY
011300* "10" (AT END) IS EVER TESTED ON THE INPUT SIDE; ANYTHING ELSE
011400* NON-SPACE ON EITHER SIDE IS TREATED AS A HARD I/O ERROR AND
011500* DROPS STRAIGHT TO 1000-ABEND-RTN.
011600 01  FILE-STATUS-CODES.
011700     05  IFCODE                   PIC X(2).
011800         88  CODE-READ            VALUE SPACES.
011900         88  NO-MORE-DATA         VALUE "10".
012000     05  OFCODE                   PIC X(2).
012100         88  CODE-WRITE           VALUE SPACES.
012200
012300** QSAM FILE
012400 COPY RATEREC.
012500
012600** QSAM FILE
012700 COPY SIMREC.
012800
012900* ABEND-REC IS THE SHOP-STANDARD DIAGNOSTIC LAYOUT -- SEE
013000* ABENDREC.CPY.  EVERY DDS0001 BATCH PROGRAM CARRIES THIS SAME
013100* COPYBOOK SO A SYSOUT GREP FOR "PARA-NAME" WORKS ACROSS STEPS.
013200 COPY ABENDREC.
013300
013400* RUN DATE IS DISPLAY-ONLY IN THIS PROGRAM -- NEVER COMPARED,
013500* SUBTRACTED, OR WRITTEN TO A RECORD.  Y2K-041 CONFIRMED THIS
013600* AND LEFT IT AS A PLAIN 6-DIGIT ZONED FIELD.
013700 77  WS-RUN-DATE                  PIC 9(6).
013800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
013900     05  WS-RUN-YY                PIC 9(2).
014000     05  WS-RUN-MM                PIC 9(2).
014100     05  WS-RUN-DD                PIC 9(2).
014200
014300 01  WS-TRACK-PAIR-KEY.
014400     05  WS-KEY-TRACK-1           PIC 9(9).
014500     05  WS-KEY-TRACK-2           PIC 9(9).
014600 01  WS-TRACK-PAIR-KEY-X REDEFINES WS-TRACK-PAIR-KEY
014700                                  PIC X(18).
014800
014900* END-OF-FILE SWITCH FOR THE PRIMING-READ / TEST-AT-BOTTOM LOOP
015000* PATTERN USED THROUGHOUT THIS SHOP'S SEQUENTIAL-READ PROGRAMS.
015100 01  MORE-RATING-SW               PIC X(1) VALUE SPACE.
015200     88  NO-MORE-RATINGS          VALUE "N".
015300     88  MORE-RATINGS             VALUE " ".
015400
015500* ALL COUNTERS AND SUBSCRIPTS ARE COMP -- NONE OF THIS GROUP IS
015600* EVER WRITTEN TO A RECORD, SO THERE IS NO REASON TO CARRY THEM
015700* ZONED.
015800 01  COUNTERS-AND-ACCUMULATORS.
015900     05  RECORDS-READ             PIC S9(9) COMP.
016000     05  SIM-RECORDS-WRITTEN      PIC S9(9) COMP.
016100     05  TRACK-FOUND-IDX          PIC S9(4) COMP.
016200     05  RATER-FOUND-IDX          PIC S9(4) COMP.
016300
016400** WORKING AREA PASSED TO PEARSON -- FIELD NAMES MATCH THE
016500** LINKAGE SECTION IN PEARSON.CBL ONE FOR ONE.
016600 01  SIM-CALC-REC.
016700     05  SIM-CALC-N               PIC S9(7) COMP.
016800     05  SIM-CALC-SUM-1           PIC S9(9)V9(6) COMP-3.
016900     05  SIM-CALC-SUM-2           PIC S9(9)V9(6) COMP-3.
017000     05  SIM-CALC-SUM-1-SQ        PIC S9(9)V9(6) COMP-3.
017100     05  SIM-CALC-SUM-2-SQ        PIC S9(9)V9(6) COMP-3.
017200     05  SIM-CALC-SUM-12          PIC S9(9)V9(6) COMP-3.
017300* DEBUG-ONLY BYTE VIEW -- SEE PEARSON.CBL REMARKS FOR WHY THESE
017400* UNUSED-IN-LOGIC REDEFINES ARE CARRIED IN EVERY CALCULATION
017500* SAVE AREA IN THIS STREAM.
017600     05  SIM-CALC-SUM-12-X REDEFINES SIM-CALC-SUM-12
017700                                  PIC X(8).
017800* FINAL PEARSON SCORE -- ONLY MOVED TO SIM-VALUE AND WRITTEN
017900* WHEN IT COMES BACK STRICTLY POSITIVE.  SEE 200-INNER-
018000* TRACK-LOOP.
018100     05  SIM-CALC-SIMILARITY      PIC S9(1)V9(6) COMP-3.
018200 01  SIM-CALC-RET-CD              PIC S9(4) COMP.
018300
018400** CATALOG HELD ENTIRELY IN WORKING STORAGE -- SEE CHANGE LOG
018500** FOR THE TABLE-SIZE ASSUMPTION.
018600 01  TRACK-TABLE.
018700     05  TRACK-COUNT              PIC S9(4) COMP VALUE ZERO.
018800     05  TRACK-ENTRY OCCURS 500 TIMES
018900             INDEXED BY TRK1-IDX TRK2-IDX SAVE-TRK-IDX.
019000         10  TBL-TRACK-ID         PIC 9(9).
019100         10  TBL-RATER-COUNT      PIC S9(4) COMP.
019200         10  TBL-RATER OCCURS 300 TIMES
019300                 INDEXED BY RTR1-IDX RTR2-IDX.
019400             15  TBL-RATER-USER-ID PIC 9(9).
019500             15  TBL-RATER-VALUE   PIC 9(2).
019600
019700******************************************************************
019800* MAINLINE.  LOAD THE WHOLE TRAINING FILE INTO TRACK-TABLE FIRST
019900* (010), THEN DRIVE THE OUTER LEG OF THE PAIRWISE COMPARE (100)
020000* ONCE PER CATALOGUED TRACK.  NO SORT STEP PRECEDES THIS PROGRAM
020100* -- RATING-FILE MAY ARRIVE IN ANY ORDER, WHICH IS WHY THE WHOLE
020200* CATALOG HAS TO BE BUILT IN WORKING STORAGE BEFORE THE FIRST
020300* COMPARISON CAN BE MADE.
020400******************************************************************
020500 PROCEDURE DIVISION.
020600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020700     PERFORM 010-LOAD-TRACK-TABLE THRU 010-EXIT
020800         UNTIL NO-MORE-RATINGS.
020900     PERFORM 100-MAINLINE THRU 100-EXIT
021000         VARYING TRK1-IDX FROM 1 BY 1
021100         UNTIL TRK1-IDX > TRACK-COUNT.
021200     PERFORM 900-CLEANUP THRU 900-EXIT.
021300     MOVE ZERO TO RETURN-CODE.
021400     GOBACK.
021500
021600******************************************************************
021700* 000-HOUSEKEEPING -- OPEN THE STREAM, PRIME THE FIRST RATING
021800* RECORD (PRIMING READ), AND CLEAR THE ACCUMULATORS.  THE FIRST
021900* READ HAS TO HAPPEN HERE, NOT IN 010, OR THE UNTIL TEST AT THE
022000* TOP OF THE LOAD LOOP WOULD FIRE BEFORE ANY RECORD WAS SEEN.
022100******************************************************************
022200 000-HOUSEKEEPING.
022300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022400     DISPLAY "******** BEGIN JOB TRKSIM ********".
022500     ACCEPT  WS-RUN-DATE FROM DATE.
022600     OPEN INPUT  RATING-FILE.
022700     OPEN OUTPUT SIMILARITY-FILE, SYSOUT.
022800
022900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023000     MOVE SPACE TO MORE-RATING-SW.
023100
023200     READ RATING-FILE INTO RATING-RECORD
023300         AT END
023400         MOVE "N" TO MORE-RATING-SW
023500     END-READ.
023600 000-EXIT.
023700     EXIT.
023800
023900******************************************************************
024000* 010-LOAD-TRACK-TABLE READS THE WHOLE TRAINING FILE ONCE AND
024100* FOLDS IT INTO TRACK-TABLE, ONE ENTRY PER DISTINCT TRACK, A
024200* NESTED ENTRY PER RATER OF THAT TRACK.
024300******************************************************************
024400 010-LOAD-TRACK-TABLE.
024500     MOVE "010-LOAD-TRACK-TABLE" TO PARA-NAME.
024600     ADD +1 TO RECORDS-READ.
024700
024800     PERFORM 020-FIND-OR-ADD-TRACK THRU 020-EXIT.
024900
025000     IF TBL-RATER-COUNT(TRACK-FOUND-IDX) = 300
025100         MOVE "** RATER TABLE FULL FOR TRACK" TO ABEND-REASON
025200         MOVE TBL-TRACK-ID(TRACK-FOUND-IDX) TO EXPECTED-VAL
025300         GO TO 1000-ABEND-RTN.
025400
025500* RATER TABLE WAS NOT FULL -- BUMP THE COUNT AND FILE THIS RATING
025600* AWAY AT THE NEXT FREE SUBSCRIPT UNDER THE TRACK WE JUST FOUND
025700* (OR ADDED) IN 020-FIND-OR-ADD-TRACK BELOW.
025800     ADD +1 TO TBL-RATER-COUNT(TRACK-FOUND-IDX).
025900     SET RTR1-IDX TO TBL-RATER-COUNT(TRACK-FOUND-IDX).
026000     MOVE RATING-USER-ID TO TBL-RATER-USER-ID(TRACK-FOUND-IDX,
026100                                                RTR1-IDX).
026200     MOVE RATING-VALUE   TO TBL-RATER-VALUE(TRACK-FOUND-IDX,
026300                                                RTR1-IDX).
026400
026500     READ RATING-FILE INTO RATING-RECORD
026600         AT END
026700         MOVE "N" TO MORE-RATING-SW
026800     END-READ.
026900
027000     IF MORE-RATINGS
027100         ADD +1 TO RECORDS-READ.
027200 010-EXIT.
027300     EXIT.
027400
027500******************************************************************
027600* 020-FIND-OR-ADD-TRACK -- LINEAR SEARCH OF TRACK-TABLE BY
027700* RATING-TRACK-ID.  A LINEAR SEARCH IS ADEQUATE HERE BECAUSE
027800* TRACK-TABLE IS NOT KEPT IN TRACK-ID ORDER -- RECORDS ARRIVE IN
027900* RATING-FILE ORDER, NOT TRACK ORDER, SO A BINARY SEARCH WOULD
028000* NEED A SORTED COPY OF THE TABLE MAINTAINED ALONGSIDE IT.  NOT
028100* WORTH THE TROUBLE AT THE CATALOG SIZES THIS RUNS AGAINST.
028200******************************************************************
028300 020-FIND-OR-ADD-TRACK.
028400     MOVE "020-FIND-OR-ADD-TRACK" TO PARA-NAME.
028500     MOVE ZERO TO TRACK-FOUND-IDX.
028600     SET SAVE-TRK-IDX TO 1.
028700     SEARCH TRACK-ENTRY VARYING SAVE-TRK-IDX
028800         AT END
028900             CONTINUE
029000         WHEN TBL-TRACK-ID(SAVE-TRK-IDX) = RATING-TRACK-ID
029100             SET TRACK-FOUND-IDX TO SAVE-TRK-IDX
029200     END-SEARCH.
029300
029400     IF TRACK-FOUND-IDX NOT = ZERO
029500         GO TO 020-EXIT.
029600
029700     IF TRACK-COUNT = 500
029800         MOVE "** TRACK-TABLE FULL" TO ABEND-REASON
029900         MOVE RATING-TRACK-ID TO EXPECTED-VAL
030000         GO TO 1000-ABEND-RTN.
030100* TRACK NOT ON FILE YET -- ADD A NEW ENTRY AT THE END OF THE
030200* TABLE WITH A ZERO RATER COUNT.  260-SCAN-ONE-RATER WILL FIND
030300* NO MATCH AGAINST A BRAND-NEW TRACK, WHICH IS CORRECT -- IT HAS
030400* NO SHARED RATERS WITH ANYTHING YET.
030500
030600     ADD +1 TO TRACK-COUNT.
030700     SET TRACK-FOUND-IDX TO TRACK-COUNT.
030800     SET SAVE-TRK-IDX TO TRACK-COUNT.
030900     MOVE RATING-TRACK-ID TO TBL-TRACK-ID(SAVE-TRK-IDX).
031000     MOVE ZERO TO TBL-RATER-COUNT(SAVE-TRK-IDX).
031100 020-EXIT.
031200     EXIT.
031300
031400******************************************************************
031500* 100-MAINLINE IS THE OUTER LEG OF THE PAIRWISE LOOP -- ONE PASS
031600* PER TRACK IN THE CATALOG.  200-INNER-TRACK-LOOP DRIVES THE
031700* INNER LEG AGAINST EVERY OTHER TRACK.
031800******************************************************************
031900 100-MAINLINE.
032000     MOVE "100-MAINLINE" TO PARA-NAME.
032100     PERFORM 200-INNER-TRACK-LOOP THRU 200-EXIT
032200         VARYING TRK2-IDX FROM 1 BY 1
032300         UNTIL TRK2-IDX > TRACK-COUNT.
032400
032500     PERFORM 150-SHOW-PROGRESS THRU 150-EXIT.
032600 100-EXIT.
032700     EXIT.
032800
032900******************************************************************
033000* 150-SHOW-PROGRESS -- PRB00301 MOVED THIS HERE FROM THE INNER
033100* LOOP.  EVERY 250TH OUTER TRACK GETS A DISPLAY LINE SO AN
033200* OPERATOR WATCHING THE JOB LOG CAN TELL THE CATALOG IS STILL
033300* MOVING, NOT HUNG, ON A LARGE RUN.  UPSI-0 ADDS A SECOND LINE
033400* FOR QA'S BENEFIT WHEN TEST-MODE IS ON.
033500******************************************************************
033600 150-SHOW-PROGRESS.
033700     MOVE "150-SHOW-PROGRESS" TO PARA-NAME.
033800     DIVIDE TRK1-IDX BY 250 GIVING SAVE-TRK-IDX
033900         REMAINDER TRACK-FOUND-IDX.
034000     IF TRACK-FOUND-IDX = ZERO
034100         DISPLAY "TRKSIM PROGRESS -- TRACK " TRK1-IDX
034200                 " OF " TRACK-COUNT.
034300     IF TRKSIM-TEST-MODE
034400         DISPLAY "TRKSIM TEST-MODE -- SIM RECS SO FAR "
034500                 SIM-RECORDS-WRITTEN.
034600 150-EXIT.
034700     EXIT.
034800
034900******************************************************************
035000* 200-INNER-TRACK-LOOP -- ONE PASS PER OTHER TRACK IN THE CATALOG
035100* AGAINST THE CURRENT OUTER TRACK (TRK1-IDX).  CR-1181 ADDED THE
035200* SELF-PAIR SKIP BELOW -- A TRACK COMPARED AGAINST ITSELF WOULD
035300* ALWAYS COME BACK PERFECTLY CORRELATED, WHICH IS NOT A USEFUL
035400* RECOMMENDATION SIGNAL AND WAS CLUTTERING THE OUTPUT FILE.
035500******************************************************************
035600 200-INNER-TRACK-LOOP.
035700     MOVE "200-INNER-TRACK-LOOP" TO PARA-NAME.
035800     IF TRK2-IDX = TRK1-IDX
035900         GO TO 200-EXIT.
036000
036100     MOVE TBL-TRACK-ID(TRK1-IDX) TO WS-KEY-TRACK-1.
036200     MOVE TBL-TRACK-ID(TRK2-IDX) TO WS-KEY-TRACK-2.
036300
036400     PERFORM 250-BUILD-MUTUAL-SET THRU 250-EXIT.
036500
036600     IF SIM-CALC-N = ZERO
036700         GO TO 200-EXIT.
036800
036900     CALL 'PEARSON' USING SIM-CALC-REC, SIM-CALC-RET-CD.
037000
037100     IF SIM-CALC-SIMILARITY > ZERO
037200         PERFORM 300-WRITE-SIMILARITY-RTN THRU 300-EXIT.
037300 200-EXIT.
037400     EXIT.
037500
037600******************************************************************
037700* 250-BUILD-MUTUAL-SET WALKS TRACK1'S RATER LIST AGAINST
037800* TRACK2'S RATER LIST AND ACCUMULATES THE SIX RUNNING SUMS THE
037900* PEARSON SUBPROGRAM NEEDS.  THE SCAN IS LINEAR BOTH WAYS --
038000* CATALOGS ARE SMALL ENOUGH THAT THIS HAS NEVER BEEN WORTH
038100* REWRITING.
038200******************************************************************
038300 250-BUILD-MUTUAL-SET.
038400     MOVE "250-BUILD-MUTUAL-SET" TO PARA-NAME.
038500     INITIALIZE SIM-CALC-REC.
038600
038700     PERFORM 260-SCAN-ONE-RATER THRU 260-EXIT
038800         VARYING RTR1-IDX FROM 1 BY 1
038900         UNTIL RTR1-IDX > TBL-RATER-COUNT(TRK1-IDX).
039000 250-EXIT.
039100     EXIT.
039200
039300* 260-SCAN-ONE-RATER -- FOR ONE RATER OF TRACK1, LOOK FOR THAT
039400* SAME USER-ID SOMEWHERE IN TRACK2'S RATER LIST.  ONLY A RATER
039500* WHO RATED *BOTH* TRACKS CONTRIBUTES TO THE PEARSON SUMS --
039600* RATERS OF JUST ONE OF THE TWO TRACKS ARE NOT PART OF THE
039700* MUTUAL SET AND MUST BE LEFT OUT OF THE ARITHMETIC ENTIRELY.
039800 260-SCAN-ONE-RATER.
039900     MOVE "260-SCAN-ONE-RATER" TO PARA-NAME.
040000     MOVE ZERO TO RATER-FOUND-IDX.
040100
040200     PERFORM 265-COMPARE-ONE-RATER THRU 265-EXIT
040300         VARYING RTR2-IDX FROM 1 BY 1
040400         UNTIL RTR2-IDX > TBL-RATER-COUNT(TRK2-IDX).
040500
040600     IF RATER-FOUND-IDX = ZERO
040700         GO TO 260-EXIT.
040800
040900     ADD +1 TO SIM-CALC-N.
041000     ADD TBL-RATER-VALUE(TRK1-IDX, RTR1-IDX) TO SIM-CALC-SUM-1.
041100     ADD TBL-RATER-VALUE(TRK2-IDX, RATER-FOUND-IDX)
041200             TO SIM-CALC-SUM-2.
041300     COMPUTE SIM-CALC-SUM-1-SQ = SIM-CALC-SUM-1-SQ +
041400         (TBL-RATER-VALUE(TRK1-IDX, RTR1-IDX) *
041500          TBL-RATER-VALUE(TRK1-IDX, RTR1-IDX)).
041600     COMPUTE SIM-CALC-SUM-2-SQ = SIM-CALC-SUM-2-SQ +
041700         (TBL-RATER-VALUE(TRK2-IDX, RATER-FOUND-IDX) *
041800          TBL-RATER-VALUE(TRK2-IDX, RATER-FOUND-IDX)).
041900     COMPUTE SIM-CALC-SUM-12 = SIM-CALC-SUM-12 +
042000         (TBL-RATER-VALUE(TRK1-IDX, RTR1-IDX) *
042100          TBL-RATER-VALUE(TRK2-IDX, RATER-FOUND-IDX)).
042200 260-EXIT.
042300     EXIT.
042400
042500* 265-COMPARE-ONE-RATER -- ONE SUBSCRIPT-PAIR COMPARE, SPLIT OUT
042600* OF 260 SO THE PERFORM...VARYING HAS A SEPARATE PARAGRAPH TO
042700* CALL, PER THIS SHOP'S STANDING CONVENTION FOR ANY LOOP BODY.
042800 265-COMPARE-ONE-RATER.
042900     MOVE "265-COMPARE-ONE-RATER" TO PARA-NAME.
043000     IF TBL-RATER-USER-ID(TRK2-IDX, RTR2-IDX) =
043100        TBL-RATER-USER-ID(TRK1-IDX, RTR1-IDX)
043200         SET RATER-FOUND-IDX TO RTR2-IDX.
043300 265-EXIT.
043400     EXIT.
043500
043600******************************************************************
043700* 300-WRITE-SIMILARITY-RTN -- ONLY REACHED WHEN THE PAIR'S
043800* PEARSON SCORE CAME BACK STRICTLY POSITIVE (SEE 200-INNER-
043900* TRACK-LOOP).  ZERO AND NEGATIVE PAIRS ARE NOT WRITTEN -- THE
044000* SIMILARITY-FILE IS MEANT TO HOLD ONLY RECOMMENDATION-WORTHY
044100* TRACK PAIRS, NOT A FULL CROSS-PRODUCT.
044200******************************************************************
044300 300-WRITE-SIMILARITY-RTN.
044400     MOVE "300-WRITE-SIMILARITY-RTN" TO PARA-NAME.
044500     MOVE WS-KEY-TRACK-1      TO SIM-TRACK-1.
044600     MOVE WS-KEY-TRACK-2      TO SIM-TRACK-2.
044700     MOVE SIM-CALC-SIMILARITY TO SIM-VALUE.
044800
044900     WRITE SIMILARITY-FILE-REC FROM SIMILARITY-RECORD.
045000
045100     IF NOT CODE-WRITE
045200         MOVE "** PROBLEM WRITING SIMILARITY-FILE" TO ABEND-REASON
045300         GO TO 1000-ABEND-RTN
045400     END-IF.
045500
045600     ADD +1 TO SIM-RECORDS-WRITTEN.
045700 300-EXIT.
045800     EXIT.
045900
046000* 700-CLOSE-FILES -- SHARED BY NORMAL END-OF-JOB (900-CLEANUP)
046100* AND BY THE ABEND PATH (1000-ABEND-RTN) SO THE FILES ARE ALWAYS
046200* CLOSED CLEANLY, WHICHEVER WAY THE PROGRAM GETS HERE.
046300 700-CLOSE-FILES.
046400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
046500     CLOSE RATING-FILE, SIMILARITY-FILE, SYSOUT.
046600 700-EXIT.
046700     EXIT.
046800
046900* 900-CLEANUP -- NORMAL END-OF-JOB TOTALS, WRITTEN TO THE JOB LOG
047000* SO OPERATIONS CAN CONFIRM THE RUN PICKED UP EVERY INPUT RECORD
047100* AND PRODUCED A REASONABLE NUMBER OF SIMILARITY PAIRS WITHOUT
047200* HAVING TO GO LOOK AT THE OUTPUT FILE ITSELF.
047300 900-CLEANUP.
047400     MOVE "900-CLEANUP" TO PARA-NAME.
047500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
047600
047700     DISPLAY "** RATING RECORDS READ **".
047800     DISPLAY RECORDS-READ.
047900     DISPLAY "** DISTINCT TRACKS CATALOGUED **".
048000     DISPLAY TRACK-COUNT.
048100     DISPLAY "** SIMILARITY RECORDS WRITTEN **".
048200     DISPLAY SIM-RECORDS-WRITTEN.
048300
048400     DISPLAY "******** NORMAL END OF JOB TRKSIM ********".
048500 900-EXIT.
048600     EXIT.
048700
048800******************************************************************
048900* 1000-ABEND-RTN -- COMMON ABEND EXIT.  PARA-NAME WAS SET BY
049000* WHICHEVER PARAGRAPH GO TO'D IN HERE, AND ABEND-REASON /
049100* EXPECTED-VAL / ACTUAL-VAL WERE FILLED IN THE SAME PLACE, SO
049200* THE SYSOUT LINE BELOW TELLS OPERATIONS EXACTLY WHAT TRIPPED
049300* AND WHERE WITHOUT NEEDING A COMPILER LISTING ON HAND.
049400******************************************************************
049500 1000-ABEND-RTN.
049600     MOVE "TRKSIM" TO ABEND-PROGRAM-ID.
049700     WRITE SYSOUT-REC FROM ABEND-REC.
049800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
049900     DISPLAY "*** ABNORMAL END OF JOB-TRKSIM ***" UPON CONSOLE.
050000     MOVE +16 TO RETURN-CODE.
050100     GOBACK.
