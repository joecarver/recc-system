000100******************************************************************
000200*   PREDREC  -  PREDICTED-RATING RECORD WRITTEN BY TRKPRED, ONE *
000300*                ROW PER TEST-PAIR-RECORD THAT WAS NOT SKIPPED. *
000400*                READ BACK BY TRKEVAL IN THE SAME FILE ORDER.   *
000500*   SIGN IS CARRIED LEADING SEPARATE, SAME REASON AS SIMREC.    *
000600******************************************************************
000700** QSAM FILE
000800 01  PREDICTION-RECORD.
000900     05  PRED-USER-ID             PIC 9(9).
001000     05  PRED-TRACK-ID            PIC 9(9).
001100     05  PRED-RATING              PIC S9(3)V9(6)
001200                                   SIGN IS LEADING SEPARATE.
001300     05  FILLER                   PIC X(4).
